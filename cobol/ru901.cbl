000100*****************************************************
000200*                Round-Up NPS Tax Benefit           *
000300*                                                    *
000400*   Subprogram - tax saved by treating an amount    *
000500*   as an NPS-eligible deduction against wage        *
000600*****************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100      PROGRAM-ID.       RU901.
001200*
001300     AUTHOR.            VINCENT B COEN.
001400*
001500     INSTALLATION.      APPLEWOOD COMPUTERS - RU SUITE.
001600*
001700     DATE-WRITTEN.      19/07/84.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.          COPYRIGHT (C) 1984-2006 AND
002200                         LATER, VINCENT BRYAN COEN.
002300                         DISTRIBUTED UNDER THE GNU
002400                         GENERAL PUBLIC LICENSE. SEE
002500                         THE FILE COPYING FOR DETAILS.
002600*
002700*    REMARKS.           CALLED SUBPROGRAM - THE SAME
002800*                       TAX-BENEFIT ARITHMETIC WAS ONCE
002900*                       COPIED INTO BOTH RU030 AND RU050
003000*                       SEPARATELY. PULLED OUT HERE SO
003100*                       THERE IS ONE COPY OF THE RULE.
003200*
003300*    CALLED MODULES.    RU900 (INCOME TAX CALC).
003400*
003500*    FILES USED :       NONE.
003600*
003700* CHANGES:
003800* 19/07/84 VBC - CREATED - DUPLICATED IN RU030 AND
003900*                       RU050 AT THE TIME, NOT YET
004000*                       PULLED OUT TO ITS OWN MODULE.
004100* 06/12/92 VBC -    .01 PULLED OUT TO A SHARED
004200*                       SUBPROGRAM AFTER THE DEDUCTION
004300*                       CAP WAS RAISED AND BOTH COPIES
004400*                       HAD TO BE FOUND AND FIXED BY HAND.
004500* 23/02/06 DCP -    .02 RU030 AND RU050 BOTH NOW CALL
004600*                       THIS MODULE, NO LOGIC CHANGE.
004700*
004800******************************************************************
004900* COPYRIGHT NOTICE.
005000* ****************
005100*
005200* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS
005300* ACCOUNTING SYSTEM (ACAS) ROUND-UP SAVINGS SUITE AND
005400* IS COPYRIGHT (C) VINCENT B COEN, 1984-2006 AND LATER.
005500*
005600* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE
005700* IT AND/OR MODIFY IT UNDER THE TERMS OF THE GNU
005800* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE
005900* SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR
006000* PERSONAL USE INCLUDING USE WITHIN A BUSINESS BUT
006100* EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
006200*
006300* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
006400* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
006500* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR
006600* A PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC
006700* LICENSE FOR MORE DETAILS.
006800*
006900******************************************************************
007000*
007100 ENVIRONMENT             DIVISION.
007200*================================
007300*
007400 CONFIGURATION           SECTION.
007500 SOURCE-COMPUTER.        IBM-370.
007600 OBJECT-COMPUTER.        IBM-370.
007700 SPECIAL-NAMES.
007800     C01                 IS TOP-OF-FORM.
007900*
008000 DATA                    DIVISION.
008100*================================
008200*
008300 WORKING-STORAGE SECTION.
008400*-----------------------
008500 77  PROG-NAME               PIC X(14) VALUE "RU901 (1.0.02)".
008600*
008700*    DEDUCTION CAP HELD AS A NAMED LITERAL FIRST, THEN
008800*    A ONE-ROW TABLE VIEW SO THE CAPPING PARAGRAPH CAN
008900*    SHARE ITS "SMALLER OF TWO AMOUNTS" LOGIC WITH THE
009000*    ELIGIBLE-DEDUCTION STEP BELOW VIA ONE SMALL LOOP.
009100*
009200 01  WS-CAP-WORK.
009300     03  WS-DEDUCTION-CAP-1      PIC S9(9)V99   COMP-3
009400                                  VALUE 200000.
009500     03  WS-CAP-TBL              REDEFINES WS-DEDUCTION-CAP-1
009600                                  PIC S9(9)V99   COMP-3
009700                                  OCCURS 1 TIMES.
009800     03  FILLER                  PIC X(02).
009900*
010000 01  WS-WAGE-TEN-PERCENT.
010100     03  WS-WAGE-CAP-1           PIC S9(9)V99   COMP-3.
010200     03  WS-WAGE-CAP-TBL         REDEFINES WS-WAGE-CAP-1
010300                                  PIC S9(9)V99   COMP-3
010400                                  OCCURS 1 TIMES.
010500     03  FILLER                  PIC X(02).
010600*
010700 01  WS-BENEFIT-WORK.
010800     03  WS-ELIGIBLE-DEDUCTION   PIC S9(9)V99   COMP-3.
010900     03  WS-ELIGIBLE-TBL         REDEFINES WS-ELIGIBLE-DEDUCTION
011000                                  PIC S9(9)V99   COMP-3
011100                                  OCCURS 1 TIMES.
011200     03  WS-REDUCED-WAGE         PIC S9(9)V99   COMP-3.
011300     03  WS-TAX-ON-WAGE          PIC S9(9)V99   COMP-3.
011400     03  WS-TAX-ON-REDUCED       PIC S9(9)V99   COMP-3.
011500     03  FILLER                  PIC X(02).
011600*
011700 LINKAGE SECTION.
011800*---------------
011900 01  LK-INVESTED                 PIC S9(9)V99   COMP-3.
012000 01  LK-WAGE                     PIC S9(9)V99   COMP-3.
012100 01  LK-TAX-BENEFIT               PIC S9(9)V99   COMP-3.
012200*
012300 PROCEDURE DIVISION USING LK-INVESTED LK-WAGE LK-TAX-BENEFIT.
012400*
012500 AA000-MAIN                 SECTION.
012600***********************************
012700*    ELIGIBLE-DEDUCTION = MIN(INVESTED, MIN(WAGE*0.10,
012800*    200000)). TAX-BENEFIT = TAX(WAGE) - TAX(WAGE LESS
012900*    THE ELIGIBLE DEDUCTION).
013000*
013100     COMPUTE  WS-WAGE-CAP-1 = LK-WAGE * 0.10.
013200     IF       WS-WAGE-CAP-1 > WS-DEDUCTION-CAP-1
013300              MOVE     WS-DEDUCTION-CAP-1 TO WS-WAGE-CAP-1.
013400     MOVE     LK-INVESTED TO WS-ELIGIBLE-DEDUCTION.
013500     IF       WS-ELIGIBLE-DEDUCTION > WS-WAGE-CAP-1
013600              MOVE     WS-WAGE-CAP-1 TO WS-ELIGIBLE-DEDUCTION.
013700     COMPUTE  WS-REDUCED-WAGE =
013800              LK-WAGE - WS-ELIGIBLE-DEDUCTION.
013900     CALL     "RU900" USING LK-WAGE WS-TAX-ON-WAGE.
014000     CALL     "RU900" USING WS-REDUCED-WAGE WS-TAX-ON-REDUCED.
014100     COMPUTE  LK-TAX-BENEFIT =
014200              WS-TAX-ON-WAGE - WS-TAX-ON-REDUCED.
014300     GOBACK.
014400*
014500 AA000-EXIT.  EXIT SECTION.
