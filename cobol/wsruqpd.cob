000100*****************************************************
000200*                                                    *
000300*   RECORD AND TABLE DEFINITION FOR Q-PERIOD FILE   *
000400*   (FIXED-REMANENT OVERRIDE WINDOWS) - RU030 ONLY  *
000500*                                                    *
000600*****************************************************
000700* LINE-SEQUENTIAL, LOADED WHOLE INTO THE WS-QPD-TABLE
000800* BELOW BEFORE THE MAIN EXPENSE PASS - EXPECTED TO BE
000900* TENS OF ROWS AT MOST, SO A PLAIN OCCURS TABLE SCAN
001000* IS USED THROUGHOUT, NO INDEXED FILE NEEDED.
001100*
001200* 19/07/84 VBC - CREATED.
001300* 06/12/92 VBC -    .01 RAISED TABLE SIZE 20 TO 50 -
001400*                       CLIENT NOW RUNS QUARTERLY TOP
001500*                       UP CAMPAIGNS, NOT JUST ANNUAL.
001600* 14/09/98 VBC -    .02 Y2K - START/END STILL HELD AS
001700*                       CCYY-MM-DD TEXT, NOTHING TO DO.
001800*
001900 01  RU-QPD-FILE-RECORD.
002000     03  RUF-QPD-START          PIC X(19).
002100     03  RUF-QPD-END            PIC X(19).
002200     03  RUF-QPD-FIXED          PIC S9(9)V99
002300                                 SIGN LEADING SEPARATE.
002400     03  FILLER                 PIC X(01).
002500*
002600 01  WS-QPD-TABLE-HEADER.
002700     03  WS-QPD-COUNT           PIC S9(4)      COMP.
002800     03  WS-QPD-ENTRY           OCCURS 50 TIMES
002900                                 INDEXED BY WS-QPD-IX.
003000         05  WS-QPD-START       PIC X(19).
003100         05  WS-QPD-END         PIC X(19).
003200         05  WS-QPD-FIXED       PIC S9(9)V99   COMP-3.
003300     03  FILLER                 PIC X(04).
