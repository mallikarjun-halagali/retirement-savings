000100*****************************************************
000200*                                                    *
000300*   RECORD AND TABLE DEFINITION FOR P-PERIOD FILE   *
000400*   (EXTRA STACKING TOP-UP WINDOWS) - RU030 ONLY    *
000500*                                                    *
000600*****************************************************
000700* LINE-SEQUENTIAL, LOADED WHOLE INTO WS-PPD-TABLE
000800* BEFORE THE MAIN EXPENSE PASS, SAME AS Q-PERIOD.
000900* EVERY MATCHING WINDOW ADDS ITS EXTRA - THESE DO
001000* NOT EXCLUDE EACH OTHER THE WAY Q-PERIODS DO.
001100*
001200* 19/07/84 VBC - CREATED.
001300* 06/12/92 VBC -    .01 RAISED TABLE SIZE TO 50, SEE
001400*                       Q-PERIOD NOTE SAME DATE.
001500*
001600 01  RU-PPD-FILE-RECORD.
001700     03  RUF-PPD-START          PIC X(19).
001800     03  RUF-PPD-END            PIC X(19).
001900     03  RUF-PPD-EXTRA          PIC S9(9)V99
002000                                 SIGN LEADING SEPARATE.
002100     03  FILLER                 PIC X(01).
002200*
002300 01  WS-PPD-TABLE-HEADER.
002400     03  WS-PPD-COUNT           PIC S9(4)      COMP.
002500     03  WS-PPD-ENTRY           OCCURS 50 TIMES
002600                                 INDEXED BY WS-PPD-IX.
002700         05  WS-PPD-START       PIC X(19).
002800         05  WS-PPD-END         PIC X(19).
002900         05  WS-PPD-EXTRA       PIC S9(9)V99   COMP-3.
003000     03  FILLER                 PIC X(04).
