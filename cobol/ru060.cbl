000100*****************************************************
000200*                Round-Up Index-Fund Lump-Sum Calc  *
000300*                                                    *
000400*     Standalone Index-fund (NIFTY 50) future-value,*
000500*      profit and inflation-adjusted value          *
000600*      projection for one lump amount - no tax      *
000700*      benefit                                       *
000800*****************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300      PROGRAM-ID.       RU060.
001400*
001500     AUTHOR.            VINCENT B COEN.
001600*
001700     INSTALLATION.      APPLEWOOD COMPUTERS - RU SUITE.
001800*
001900     DATE-WRITTEN.      04/05/86.
002000*
002100     DATE-COMPILED.
002200*
002300     SECURITY.          COPYRIGHT (C) 1986-2006 AND
002400                         LATER, VINCENT BRYAN COEN.
002500                         DISTRIBUTED UNDER THE GNU
002600                         GENERAL PUBLIC LICENSE. SEE
002700                         THE FILE COPYING FOR DETAILS.
002800*
002900*    REMARKS.           ONE INDEX-REQUEST RECORD IN, ONE
003000*                       INDEX-RESPONSE RECORD OUT. SAME
003100*                       SHAPE AS RU050 LESS WAGE AND TAX
003200*                       BENEFIT - AN INDEX FUND CARRIES
003300*                       NO NPS-STYLE TAX RELIEF.
003400*
003500*    CALLED MODULES.    RU910 (GROWTH/INFLATION CALC).
003600*
003700*    FILES USED :
003800*                       INDEX-REQUEST-FILE  (IN).
003900*                       INDEX-RESPONSE-FILE (OUT).
004000*
004100* CHANGES:
004200* 04/05/86 VBC - CREATED FOR THE INDEX LUMP-SUM CALC.
004300* 06/12/92 VBC -    .01 GROWTH/INFLATION MATH PULLED
004400*                       OUT TO RU910, WAS INLINE HERE.
004500* 14/09/98 VBC -    .02 Y2K REVIEW - NO DATE FIELDS
004600*                       HELD HERE, NOTHING TO DO.
004700* 23/02/06 DCP -    .03 INFLATION NORMALISATION (WHOLE-
004800*                       PERCENTAGE VS DECIMAL) NO LONGER
004900*                       DONE HERE - RU910 NOW DOES IT FOR
005000*                       ALL THREE OF ITS CALLERS, SEE THAT
005100*                       MODULE'S OWN LOG FOR THE DETAIL.
005200* 02/02/09 DCP -    .04 INDEX-REQUEST-FILE AND INDEX-
005300*                       RESPONSE-FILE RECORD CONTAINS
005400*                       CLAUSES WERE SHORT OF WSRUIDX.COB'S
005500*                       AND THE RESPONSE LAYOUT'S ACTUAL
005600*                       SIZES - FIXED TO 26/50. ALSO, THE
005700*                       EOJ COUNTER ZEROIZE WAS SUBSCRIPTING
005800*                       WS-COUNTERS-TBL ITSELF INSTEAD OF
005900*                       ITS OCCURS CHILD - NOW A PLAIN
006000*                       GROUP MOVE OF ZEROS.
006100*
006200******************************************************************
006300* COPYRIGHT NOTICE.
006400* ****************
006500*
006600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS
006700* ACCOUNTING SYSTEM (ACAS) ROUND-UP SAVINGS SUITE AND
006800* IS COPYRIGHT (C) VINCENT B COEN, 1984-2006 AND LATER.
006900*
007000* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE
007100* IT AND/OR MODIFY IT UNDER THE TERMS OF THE GNU
007200* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE
007300* SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR
007400* PERSONAL USE INCLUDING USE WITHIN A BUSINESS BUT
007500* EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
007600*
007700* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
007800* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
007900* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR
008000* A PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC
008100* LICENSE FOR MORE DETAILS.
008200*
008300******************************************************************
008400*
008500 ENVIRONMENT             DIVISION.
008600*================================
008700*
008800 CONFIGURATION           SECTION.
008900 SOURCE-COMPUTER.        IBM-370.
009000 OBJECT-COMPUTER.        IBM-370.
009100 SPECIAL-NAMES.
009200     C01                 IS TOP-OF-FORM.
009300*
009400 INPUT-OUTPUT            SECTION.
009500 FILE-CONTROL.
009600     SELECT   INDEX-REQUEST-FILE  ASSIGN TO "RUIDXREQ"
009700                                    ORGANIZATION LINE SEQUENTIAL
009800                                    STATUS RU-REQ-STATUS.
009900     SELECT   INDEX-RESPONSE-FILE ASSIGN TO "RUIDXRSP"
010000                                    ORGANIZATION LINE SEQUENTIAL
010100                                    STATUS RU-RSP-STATUS.
010200*
010300 DATA                    DIVISION.
010400*================================
010500*
010600 FILE SECTION.
010700*
010800 FD  INDEX-REQUEST-FILE
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 26 CHARACTERS.
011100 COPY "WSRUIDX.COB".
011200*
011300 FD  INDEX-RESPONSE-FILE
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 50 CHARACTERS.
011600 01  RU-IDX-RSP-RECORD.
011700     03  RUO-IDX-INVESTED       PIC S9(9)V99
011800                                 SIGN LEADING SEPARATE.
011900     03  RUO-IDX-RETURNS        PIC S9(9)V99
012000                                 SIGN LEADING SEPARATE.
012100     03  RUO-IDX-PROFIT         PIC S9(9)V99
012200                                 SIGN LEADING SEPARATE.
012300     03  RUO-IDX-INFL-ADJUSTED  PIC S9(9)V99
012400                                 SIGN LEADING SEPARATE.
012500     03  FILLER                 PIC X(02).
012600*
012700 WORKING-STORAGE SECTION.
012800*-----------------------
012900 77  PROG-NAME               PIC X(14) VALUE "RU060 (1.0.04)".
013000*
013100 01  WS-DATA.
013200     03  RU-REQ-STATUS          PIC XX     VALUE ZERO.
013300     03  RU-RSP-STATUS          PIC XX     VALUE ZERO.
013400     03  WS-TERM-CODE           PIC 9      VALUE ZERO.
013500     03  WS-EOF-SWITCH          PIC X      VALUE "N".
013600         88  WS-EOF                  VALUE "Y".
013700     03  FILLER                 PIC X(02).
013800*
013900 01  WS-COUNTERS-TBL.
014000     03  WS-COUNTER             PIC 9(7) COMP OCCURS 2.
014100     03  FILLER                 PIC X(02).
014200 01  WS-COUNTERS REDEFINES WS-COUNTERS-TBL.
014300     03  WS-RECS-READ           PIC 9(7) COMP.
014400     03  WS-RECS-WRITTEN        PIC 9(7) COMP.
014500*
014600*    THE INDEX-FUND (NIFTY 50) ANNUAL RATE IS A FIXED
014700*    PROGRAM CONSTANT - SAME NAMED-THEN-TABLE PATTERN
014800*    AS RU050'S NPS RATE.
014900*
015000 01  WS-IDX-RATE-WORK.
015100     03  WS-IDX-RATE-1           PIC S9V9999    COMP-3
015200                                  VALUE 0.1449.
015300     03  WS-IDX-RATE-TBL         REDEFINES WS-IDX-RATE-1
015400                                  PIC S9V9999    COMP-3
015500                                  OCCURS 1 TIMES.
015600     03  FILLER                  PIC X(02).
015700*
015800 01  WS-RESULT-WORK.
015900     03  WS-RETURNS             PIC S9(9)V99   COMP-3.
016000     03  WS-RESULT-TBL          REDEFINES WS-RETURNS
016100                                 PIC S9(9)V99   COMP-3
016200                                 OCCURS 2 TIMES.
016300     03  WS-PROFIT              PIC S9(9)V99   COMP-3.
016400     03  WS-INFL-ADJUSTED       PIC S9(9)V99   COMP-3.
016500     03  FILLER                 PIC X(02).
016600*
016700 01  ERROR-MESSAGES.
016800     03  RU006               PIC X(45) VALUE
016900         "RU006 Index-request file not found - abort =".
017000     03  RU007               PIC X(45) VALUE
017100         "RU007 Index-response open failed - status  =".
017200     03  FILLER               PIC X(02).
017300*
017400 PROCEDURE DIVISION.
017500*
017600 AA000-MAIN                 SECTION.
017700***********************************
017800     MOVE     ZEROS TO WS-COUNTERS-TBL.
017900     PERFORM  AA010-OPEN-FILES.
018000     IF       WS-TERM-CODE NOT = ZERO
018100              GOBACK.
018200     PERFORM  AA050-PROCESS-REQUESTS.
018300     PERFORM  AA090-CLOSE-FILES.
018400     DISPLAY  "RU060 RECORDS READ    = " WS-RECS-READ.
018500     DISPLAY  "RU060 RECORDS WRITTEN = " WS-RECS-WRITTEN.
018600     GOBACK.
018700*
018800 AA000-EXIT.  EXIT SECTION.
018900*
019000 AA010-OPEN-FILES            SECTION.
019100***********************************
019200     OPEN     INPUT  INDEX-REQUEST-FILE.
019300     IF       RU-REQ-STATUS NOT = "00"
019400              DISPLAY  RU006
019500              MOVE     1 TO WS-TERM-CODE
019600              GO TO    AA010-EXIT.
019700     OPEN     OUTPUT INDEX-RESPONSE-FILE.
019800     IF       RU-RSP-STATUS NOT = "00"
019900              DISPLAY  RU007 RU-RSP-STATUS
020000              CLOSE    INDEX-REQUEST-FILE
020100              MOVE     1 TO WS-TERM-CODE.
020200*
020300 AA010-EXIT.  EXIT SECTION.
020400*
020500 AA050-PROCESS-REQUESTS      SECTION.
020600***********************************
020700     PERFORM  AA055-READ-NEXT-REQUEST.
020800     PERFORM  AA060-PROCESS-ONE-REQUEST
020900              UNTIL WS-EOF.
021000*
021100 AA050-EXIT.  EXIT SECTION.
021200*
021300 AA055-READ-NEXT-REQUEST     SECTION.
021400***********************************
021500     READ     INDEX-REQUEST-FILE
021600              AT END
021700                       MOVE "Y" TO WS-EOF-SWITCH
021800     END-READ.
021900*
022000 AA055-EXIT.  EXIT SECTION.
022100*
022200 AA060-PROCESS-ONE-REQUEST   SECTION.
022300***********************************
022400     ADD      1 TO WS-RECS-READ.
022500     MOVE     RUF-IDX-INVESTED  TO WS-IDX-INVESTED.
022600     MOVE     RUF-IDX-AGE       TO WS-IDX-AGE.
022700     MOVE     RUF-IDX-INFLATION TO WS-IDX-INFLATION.
022800     CALL     "RU910" USING WS-IDX-INVESTED
022900                             WS-IDX-RATE-1
023000                             WS-IDX-AGE
023100                             WS-IDX-INFLATION
023200                             WS-RETURNS
023300                             WS-PROFIT
023400                             WS-INFL-ADJUSTED.
023500     MOVE     WS-IDX-INVESTED    TO RUO-IDX-INVESTED.
023600     MOVE     WS-RETURNS         TO RUO-IDX-RETURNS.
023700     MOVE     WS-PROFIT          TO RUO-IDX-PROFIT.
023800     MOVE     WS-INFL-ADJUSTED   TO RUO-IDX-INFL-ADJUSTED.
023900     WRITE    RU-IDX-RSP-RECORD.
024000     ADD      1 TO WS-RECS-WRITTEN.
024100     PERFORM  AA055-READ-NEXT-REQUEST.
024200*
024300 AA060-EXIT.  EXIT SECTION.
024400*
024500 AA090-CLOSE-FILES           SECTION.
024600***********************************
024700     CLOSE    INDEX-REQUEST-FILE
024800              INDEX-RESPONSE-FILE.
024900*
025000 AA090-EXIT.  EXIT SECTION.
