000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR RU PARAMETER FILE         *
000400*      USES RRN = 1                                 *
000500*      RU030 (FILTER) ONLY                          *
000600*                                                    *
000700*****************************************************
000800* HOLDS THE RUN-WIDE CONSTANTS THAT THE K-PERIOD
000900* PROJECTION AND TAX-BENEFIT MATH NEED BUT WHICH DO
001000* NOT TRAVEL ON THE EXPENSE OR PERIOD FILES - THE
001100* SAVER'S CURRENT AGE, ANNUAL WAGE AND THE INFLATION
001200* RATE TO DEFLATE THE PROJECTION BY. KEPT AS A ONE
001300* RECORD RELATIVE FILE THE SAME WAY PAYROLL KEEPS ITS
001400* PAY-RATE CONSTANTS IN PY-PARAM1-RECORD.
001500*
001600* 19/07/84 VBC - CREATED.
001700* 11/02/90 VBC -    .01 INFLATION WAS S9V9999, WIDENED
001800*                       TO S9(3)V9999 - SOME CLIENTS
001900*                       PASS IT AS A WHOLE PERCENTAGE
002000*                       E.G. 5.5 NOT 0.055, SEE RU030.
002100*
002200 01  RU-PARAM-FILE-RECORD.
002300     03  RUF-PRM-AGE            PIC S999
002400                                 SIGN LEADING SEPARATE.
002500     03  RUF-PRM-WAGE           PIC S9(9)V99
002600                                 SIGN LEADING SEPARATE.
002700     03  RUF-PRM-INFLATION      PIC S9(3)V9999
002800                                 SIGN LEADING SEPARATE.
002900     03  FILLER                 PIC X(02).
003000*
003100 01  RU-PARAM-RECORD.
003200     03  RU-PRM-AGE             PIC S999       COMP-3.
003300     03  RU-PRM-WAGE            PIC S9(9)V99   COMP-3.
003400     03  RU-PRM-INFLATION       PIC S9(3)V9999 COMP-3.
003500     03  FILLER                 PIC X(03).
