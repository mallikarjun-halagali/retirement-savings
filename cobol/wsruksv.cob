000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITIONS FOR K-PERIOD-SAVINGS OUTPUT  *
000400*   AND THE FILTER RUN TOTALS - RU030 ONLY          *
000500*                                                    *
000600*****************************************************
000700* WRITTEN ONE PER K-PERIOD, IN THE ORDER THE K-PERIOD
000800* WINDOWS WERE SUPPLIED, FOLLOWED BY ONE TRAILER LINE
000900* CARRYING THE TWO RUN-WIDE GRAND TOTALS.
001000*
001100* 19/07/84 VBC - CREATED.
001200* 23/02/06 DCP -    .01 ADDED PROFIT AND TAX-BENEFIT -
001300*                       ORIGINALLY JUST START/END/AMOUNT.
001400*
001500 01  RU-KSAVINGS-RECORD.
001600     03  RU-KSV-START           PIC X(19).
001700     03  RU-KSV-END             PIC X(19).
001800     03  RU-KSV-AMOUNT          PIC S9(9)V99
001900                                 SIGN LEADING SEPARATE.
002000     03  RU-KSV-PROFIT          PIC S9(9)V99
002100                                 SIGN LEADING SEPARATE.
002200     03  RU-KSV-TAX-BENEFIT     PIC S9(9)V99
002300                                 SIGN LEADING SEPARATE.
002400     03  FILLER                 PIC X(02).
002500*
002600 01  RU-KSAVINGS-TRAILER.
002700     03  RU-TRL-LITERAL         PIC X(06)      VALUE "TOTALS".
002800     03  RU-TRL-TXN-AMOUNT      PIC S9(9)V99
002900                                 SIGN LEADING SEPARATE.
003000     03  RU-TRL-CEILING         PIC S9(9)V99
003100                                 SIGN LEADING SEPARATE.
003200     03  FILLER                 PIC X(36).
003300*
003400*    WORKING ACCUMULATORS FOR THE TWO RUN TOTALS -
003500*    NAMED FIELDS FIRST, TABLE VIEW BELOW LETS THE
003600*    END-OF-JOB DISPLAY PARAGRAPH WALK BOTH WITH ONE
003700*    SMALL LOOP INSTEAD OF TWO SEPARATE DISPLAYS.
003800*
003900 01  WS-FILTER-TOTALS.
004000     03  WS-TOTAL-TXN-AMOUNT    PIC S9(9)V99   COMP-3.
004100     03  WS-TOTALS-TBL          REDEFINES WS-TOTAL-TXN-AMOUNT
004200                                 PIC S9(9)V99   COMP-3
004300                                 OCCURS 2 TIMES.
004400     03  WS-TOTAL-CEILING       PIC S9(9)V99   COMP-3.
004500     03  FILLER                 PIC X(02).
