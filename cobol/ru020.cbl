000100*****************************************************
000200*                Round-Up Validate                  *
000300*                                                    *
000400*   Partition expenses into valid/invalid by        *
000500*   amount range, strict date format and a          *
000600*   running duplicate-date check                    *
000700*****************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200      PROGRAM-ID.       RU020.
001300*
001400     AUTHOR.            VINCENT B COEN.
001500*
001600     INSTALLATION.      APPLEWOOD COMPUTERS - RU SUITE.
001700*
001800     DATE-WRITTEN.      19/07/84.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.          COPYRIGHT (C) 1984-2006 AND
002300                         LATER, VINCENT BRYAN COEN.
002400                         DISTRIBUTED UNDER THE GNU
002500                         GENERAL PUBLIC LICENSE. SEE
002600                         THE FILE COPYING FOR DETAILS.
002700*
002800*    REMARKS.           READS EXPENSE-FILE AND SPLITS
002900*                       EVERY RECORD INTO VALID-OUT OR
003000*                       INVALID-OUT, KEEPING INPUT
003100*                       ORDER WITHIN EACH FILE.
003200*
003300*    CALLED MODULES.    NONE.
003400*
003500*    FILES USED :
003600*                       EXPENSE-FILE    (IN).
003700*                       VALID-OUT       (OUT).
003800*                       INVALID-OUT     (OUT).
003900*
004000* CHANGES:
004100* 19/07/84 VBC - CREATED FOR THE SPARE-CHANGE PROJECT.
004200* 11/02/90 VBC -    .01 DUPLICATE-DATE CHECK ADDED -
004300*                       FIRST OCCURRENCE OF A DATE WINS,
004400*                       A REPEAT IS INVALID. THE SEEN
004500*                       TABLE ONLY GROWS ON A VALID
004600*                       RECORD, SAME AS THE OLD
004700*                       ON-LINE VALIDATOR.
004800* 14/09/98 VBC -    .02 Y2K REVIEW - STRICT PARSE NOW
004900*                       CHECKS A FULL 4-DIGIT YEAR,
005000*                       NO WINDOWING RULE NEEDED AS THE
005100*                       FORMAT WAS ALREADY CCYY-MM-DD.
005200* 21/08/99 DCP -    .03 SEEN-DATE TABLE RAISED FROM
005300*                       2000 TO 9000 ROWS, CLIENT'S
005400*                       YEAR-END RUN WAS OVERFLOWING IT.
005500* 17/05/05 VBC -    .04 TIDIED MESSAGE LITERALS.
005600* 02/03/06 DCP -    .05 29/02 ON A NON-LEAP YEAR WAS
005700*                       PASSING THE DIM-TABLE CHECK -
005800*                       ADDED A MOD-4/MOD-100/MOD-400
005900*                       TEST (BB210) SO A STRICT PARSE
006000*                       REJECTS IT LIKE ANY OTHER BAD
006100*                       CALENDAR DATE.
006200* 02/02/09 DCP -    .06 EXPENSE-FILE, VALID-OUT AND
006300*                       INVALID-OUT RECORD CONTAINS
006400*                       CLAUSES WERE ALL ONE BYTE SHORT
006500*                       OF THE LAYOUTS THAT FOLLOW THEM -
006600*                       FIXED TO 32/32/92. ALSO, THE EOJ
006700*                       COUNTER ZEROIZE WAS SUBSCRIPTING
006800*                       WS-COUNTERS-TBL ITSELF INSTEAD OF
006900*                       ITS OCCURS CHILD - NOW A PLAIN
007000*                       GROUP MOVE OF ZEROS.
007100*
007200******************************************************************
007300* COPYRIGHT NOTICE.
007400* ****************
007500*
007600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS
007700* ACCOUNTING SYSTEM (ACAS) ROUND-UP SAVINGS SUITE AND
007800* IS COPYRIGHT (C) VINCENT B COEN, 1984-2006 AND LATER.
007900*
008000* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE
008100* IT AND/OR MODIFY IT UNDER THE TERMS OF THE GNU
008200* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE
008300* SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR
008400* PERSONAL USE INCLUDING USE WITHIN A BUSINESS BUT
008500* EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
008600*
008700* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
008800* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
008900* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR
009000* A PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC
009100* LICENSE FOR MORE DETAILS.
009200*
009300******************************************************************
009400*
009500 ENVIRONMENT             DIVISION.
009600*================================
009700*
009800 CONFIGURATION           SECTION.
009900 SOURCE-COMPUTER.        IBM-370.
010000 OBJECT-COMPUTER.        IBM-370.
010100 SPECIAL-NAMES.
010200     C01                 IS TOP-OF-FORM.
010300*
010400 INPUT-OUTPUT            SECTION.
010500 FILE-CONTROL.
010600     SELECT   EXPENSE-FILE ASSIGN TO "EXPENSE"
010700                             ORGANIZATION LINE SEQUENTIAL
010800                             STATUS RU-EXP-STATUS.
010900     SELECT   VALID-OUT    ASSIGN TO "RUVALOUT"
011000                             ORGANIZATION LINE SEQUENTIAL
011100                             STATUS RU-VAL-STATUS.
011200     SELECT   INVALID-OUT  ASSIGN TO "RUINVOUT"
011300                             ORGANIZATION LINE SEQUENTIAL
011400                             STATUS RU-INV-STATUS.
011500*
011600 DATA                    DIVISION.
011700*================================
011800*
011900 FILE SECTION.
012000*
012100 FD  EXPENSE-FILE
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 32 CHARACTERS.
012400 COPY "WSRUEXP.COB".
012500*
012600 FD  VALID-OUT
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 32 CHARACTERS.
012900 01  RU-VAL-OUT-RECORD.
013000     03  RUO-VAL-DATE           PIC X(19).
013100     03  RUO-VAL-AMOUNT         PIC S9(9)V99
013200                                 SIGN LEADING SEPARATE.
013300     03  FILLER                 PIC X(01).
013400*
013500 FD  INVALID-OUT
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 92 CHARACTERS.
013800 01  RU-INV-OUT-RECORD.
013900     03  RUO-INV-DATE           PIC X(19).
014000     03  RUO-INV-AMOUNT         PIC S9(9)V99
014100                                 SIGN LEADING SEPARATE.
014200     03  RUO-INV-MESSAGE        PIC X(60).
014300     03  FILLER                 PIC X(01).
014400*
014500 WORKING-STORAGE SECTION.
014600*-----------------------
014700 77  PROG-NAME               PIC X(14) VALUE "RU020 (1.0.06)".
014800*
014900 01  WS-DATA.
015000     03  RU-EXP-STATUS          PIC XX     VALUE ZERO.
015100     03  RU-VAL-STATUS          PIC XX     VALUE ZERO.
015200     03  RU-INV-STATUS          PIC XX     VALUE ZERO.
015300     03  WS-TERM-CODE           PIC 9      VALUE ZERO.
015400     03  WS-EOF-SWITCH          PIC X      VALUE "N".
015500         88  WS-EOF                  VALUE "Y".
015600     03  WS-VALID-SWITCH        PIC X      VALUE "Y".
015700         88  WS-THIS-VALID            VALUE "Y".
015800     03  WS-DUP-SWITCH          PIC X      VALUE "N".
015900         88  WS-DUP-FOUND              VALUE "Y".
016000     03  WS-DATE-FMT-SWITCH     PIC X      VALUE "N".
016100         88  WS-DATE-FMT-BAD           VALUE "Y".
016200     03  FILLER                 PIC X(02).
016300*
016400*    COUNTERS HELD AS A TABLE SO THE END-OF-JOB DISPLAY
016500*    CAN WALK THEM IN ONE SMALL LOOP.
016600*
016700 01  WS-COUNTERS-TBL.
016800     03  WS-COUNTER             PIC 9(7) COMP OCCURS 3.
016900     03  FILLER                 PIC X(02).
017000 01  WS-COUNTERS REDEFINES WS-COUNTERS-TBL.
017100     03  WS-RECS-READ           PIC 9(7) COMP.
017200     03  WS-RECS-VALID          PIC 9(7) COMP.
017300     03  WS-RECS-INVALID        PIC 9(7) COMP.
017400*
017500 01  WS-EXPENSE-WORK.
017600     03  WS-EXP-DATE            PIC X(19).
017700     03  WS-EXP-DATE-PARTS      REDEFINES WS-EXP-DATE.
017800         05  WS-DT-YEAR         PIC X(04).
017900         05  WS-DT-SEP1         PIC X(01).
018000         05  WS-DT-MONTH        PIC X(02).
018100         05  WS-DT-SEP2         PIC X(01).
018200         05  WS-DT-DAY          PIC X(02).
018300         05  WS-DT-SEP3         PIC X(01).
018400         05  WS-DT-HOUR         PIC X(02).
018500         05  WS-DT-SEP4         PIC X(01).
018600         05  WS-DT-MINUTE       PIC X(02).
018700         05  WS-DT-SEP5         PIC X(01).
018800         05  WS-DT-SECOND       PIC X(02).
018900     03  WS-EXP-AMOUNT          PIC S9(9)V99  COMP-3.
019000     03  FILLER                 PIC X(02).
019100*
019200 01  WS-DATE-NUMERIC-WORK.
019300     03  WS-YEAR-NUM            PIC 9(04).
019400     03  WS-MONTH-NUM           PIC 9(02).
019500     03  WS-DAY-NUM             PIC 9(02).
019600     03  WS-HOUR-NUM            PIC 9(02).
019700     03  WS-MINUTE-NUM          PIC 9(02).
019800     03  WS-SECOND-NUM          PIC 9(02).
019900     03  WS-DAYS-IN-MONTH       PIC 9(02).
020000     03  WS-LEAP-YR-SWITCH      PIC X      VALUE "N".
020100         88  WS-LEAP-YEAR            VALUE "Y".
020200     03  WS-YR-MOD-4            PIC 9(04) COMP.
020300     03  WS-YR-MOD-100          PIC 9(04) COMP.
020400     03  WS-YR-MOD-400          PIC 9(04) COMP.
020500     03  WS-YR-DIV-WORK         PIC 9(04) COMP.
020600     03  FILLER                 PIC X(02).
020700*
020800*    DAYS-PER-MONTH HELD AS NAMED FIELDS FIRST, THEN
020900*    REDEFINED AS AN OCCURS TABLE SO BB200 CAN INDEX
021000*    STRAIGHT OFF THE MONTH NUMBER - SAME TRICK AS THE
021100*    TAX-SLAB TABLE IN WSRUTAX.COB. FEBRUARY IS HELD AS
021200*    29 THROUGHOUT THE TABLE - BB210 BELOW CLAWS BACK
021300*    THE 29TH ON A NON-LEAP YEAR WITH A MOD-4/MOD-100/
021400*    MOD-400 TEST RATHER THAN GROWING A THIRTEENTH TABLE
021500*    ROW JUST FOR THAT ONE DAY.
021600*
021700 01  WS-DIM-NAMED.
021800     03  WS-DIM-JAN             PIC 99  VALUE 31.
021900     03  WS-DIM-TBL             REDEFINES WS-DIM-JAN
022000                                 PIC 99  OCCURS 12 TIMES.
022100     03  WS-DIM-FEB             PIC 99  VALUE 29.
022200     03  WS-DIM-MAR             PIC 99  VALUE 31.
022300     03  WS-DIM-APR             PIC 99  VALUE 30.
022400     03  WS-DIM-MAY             PIC 99  VALUE 31.
022500     03  WS-DIM-JUN             PIC 99  VALUE 30.
022600     03  WS-DIM-JUL             PIC 99  VALUE 31.
022700     03  WS-DIM-AUG             PIC 99  VALUE 31.
022800     03  WS-DIM-SEP             PIC 99  VALUE 30.
022900     03  WS-DIM-OCT             PIC 99  VALUE 31.
023000     03  WS-DIM-NOV             PIC 99  VALUE 30.
023100     03  WS-DIM-DEC             PIC 99  VALUE 31.
023200     03  FILLER                 PIC X(02).
023300*
023400*    SEEN-DATES TABLE - ONE ENTRY PER VALID EXPENSE SO
023500*    FAR THIS RUN. LINEAR SCAN, NO INDEXED FILE NEEDED -
023600*    THE TABLE IS AT MOST A FEW THOUSAND ROWS.
023700*
023800 01  WS-SEEN-TABLE-HEADER.
023900     03  WS-SEEN-COUNT          PIC 9(4) COMP.
024000     03  WS-SEEN-DATE           PIC X(19)
024100                                 OCCURS 9000 TIMES
024200                                 INDEXED BY WS-SEEN-IX.
024300     03  FILLER                 PIC X(02).
024400*
024500 01  WS-REASON-WORK.
024600     03  WS-REASON-MSG          PIC X(60).
024700     03  FILLER                 PIC X(02).
024800*
024900 01  ERROR-MESSAGES.
025000     03  RU001               PIC X(45) VALUE
025100         "RU001 Expense file not found - aborting run.".
025200     03  RU003               PIC X(45) VALUE
025300         "RU003 Valid-out or invalid-out open failed =".
025400     03  FILLER               PIC X(02).
025500*
025600 PROCEDURE DIVISION.
025700*
025800 AA000-MAIN                 SECTION.
025900***********************************
026000     MOVE     ZEROS TO WS-COUNTERS-TBL.
026100     MOVE     ZERO  TO WS-SEEN-COUNT.
026200     PERFORM  AA010-OPEN-FILES.
026300     IF       WS-TERM-CODE NOT = ZERO
026400              GOBACK.
026500     PERFORM  AA050-VALIDATE-EXPENSES.
026600     PERFORM  AA090-CLOSE-FILES.
026700     DISPLAY  "RU020 RECORDS READ    = " WS-RECS-READ.
026800     DISPLAY  "RU020 RECORDS VALID   = " WS-RECS-VALID.
026900     DISPLAY  "RU020 RECORDS INVALID = " WS-RECS-INVALID.
027000     GOBACK.
027100*
027200 AA000-EXIT.  EXIT SECTION.
027300*
027400 AA010-OPEN-FILES            SECTION.
027500***********************************
027600     OPEN     INPUT  EXPENSE-FILE.
027700     IF       RU-EXP-STATUS NOT = "00"
027800              DISPLAY  RU001
027900              MOVE     1 TO WS-TERM-CODE
028000              GO TO    AA010-EXIT.
028100     OPEN     OUTPUT VALID-OUT.
028200     OPEN     OUTPUT INVALID-OUT.
028300     IF       RU-VAL-STATUS NOT = "00" OR
028400              RU-INV-STATUS NOT = "00"
028500              DISPLAY  RU003 RU-VAL-STATUS RU-INV-STATUS
028600              CLOSE    EXPENSE-FILE
028700              MOVE     1 TO WS-TERM-CODE.
028800*
028900 AA010-EXIT.  EXIT SECTION.
029000*
029100 AA050-VALIDATE-EXPENSES     SECTION.
029200***********************************
029300     PERFORM  AA055-READ-NEXT-EXPENSE.
029400     PERFORM  AA060-PROCESS-ONE-EXPENSE
029500              UNTIL WS-EOF.
029600*
029700 AA050-EXIT.  EXIT SECTION.
029800*
029900 AA055-READ-NEXT-EXPENSE     SECTION.
030000***********************************
030100     READ     EXPENSE-FILE
030200              AT END
030300                       MOVE "Y" TO WS-EOF-SWITCH
030400     END-READ.
030500*
030600 AA055-EXIT.  EXIT SECTION.
030700*
030800 AA060-PROCESS-ONE-EXPENSE   SECTION.
030900***********************************
031000     ADD      1 TO WS-RECS-READ.
031100     MOVE     RUF-EXP-DATE   TO WS-EXP-DATE.
031200     MOVE     RUF-EXP-AMOUNT TO WS-EXP-AMOUNT.
031300     PERFORM  BB100-VALIDATE-ONE.
031400     IF       WS-THIS-VALID
031500              MOVE     WS-EXP-DATE   TO RUO-VAL-DATE
031600              MOVE     WS-EXP-AMOUNT TO RUO-VAL-AMOUNT
031700              WRITE    RU-VAL-OUT-RECORD
031800              ADD      1 TO WS-RECS-VALID
031900     ELSE
032000              MOVE     WS-EXP-DATE   TO RUO-INV-DATE
032100              MOVE     WS-EXP-AMOUNT TO RUO-INV-AMOUNT
032200              MOVE     WS-REASON-MSG TO RUO-INV-MESSAGE
032300              WRITE    RU-INV-OUT-RECORD
032400              ADD      1 TO WS-RECS-INVALID.
032500     PERFORM  AA055-READ-NEXT-EXPENSE.
032600*
032700 AA060-EXIT.  EXIT SECTION.
032800*
032900 AA090-CLOSE-FILES           SECTION.
033000***********************************
033100     CLOSE    EXPENSE-FILE
033200              VALID-OUT
033300              INVALID-OUT.
033400*
033500 AA090-EXIT.  EXIT SECTION.
033600*
033700 BB100-VALIDATE-ONE           SECTION.
033800***********************************
033900*    AMOUNT AND DATE CHECKS RUN REGARDLESS OF EACH
034000*    OTHER - THE FIRST ONE TO FAIL SUPPLIES THE REASON.
034100*    THE DUPLICATE CHECK ONLY RUNS IF BOTH PASSED, SO A
034200*    RECORD THAT IS ALREADY INVALID NEVER BURNS A DATE
034300*    OUT OF THE SEEN TABLE.
034400*
034500     MOVE     "Y" TO WS-VALID-SWITCH.
034600     MOVE     SPACES TO WS-REASON-MSG.
034700     IF       WS-EXP-AMOUNT < ZERO OR
034800              WS-EXP-AMOUNT >= 500000
034900              MOVE     "N" TO WS-VALID-SWITCH
035000              MOVE     "Amount out of range"
035100                       TO WS-REASON-MSG
035200              GO TO    BB100-EXIT.
035300     IF       WS-EXP-DATE = SPACES
035400              MOVE     "N" TO WS-VALID-SWITCH
035500              MOVE     "Date is blank"
035600                       TO WS-REASON-MSG
035700              GO TO    BB100-EXIT.
035800     PERFORM  BB200-CHECK-DATE-FORMAT.
035900     IF       WS-DATE-FMT-BAD
036000              MOVE     "N" TO WS-VALID-SWITCH
036100              MOVE     "Date does not match yyyy-MM-dd HH:mm:ss"
036200                       TO WS-REASON-MSG
036300              GO TO    BB100-EXIT.
036400     PERFORM  BB300-CHECK-DUPLICATE-DATE.
036500     IF       WS-DUP-FOUND
036600              MOVE     "N" TO WS-VALID-SWITCH
036700              MOVE     "Duplicate date"
036800                       TO WS-REASON-MSG
036900     ELSE
037000              PERFORM  BB400-ADD-SEEN-DATE.
037100*
037200 BB100-EXIT.  EXIT SECTION.
037300*
037400 BB200-CHECK-DATE-FORMAT      SECTION.
037500***********************************
037600     MOVE     "N" TO WS-DATE-FMT-SWITCH.
037700     IF       WS-DT-SEP1 NOT = "-" OR
037800              WS-DT-SEP2 NOT = "-" OR
037900              WS-DT-SEP3 NOT = SPACE OR
038000              WS-DT-SEP4 NOT = ":" OR
038100              WS-DT-SEP5 NOT = ":"
038200              MOVE     "Y" TO WS-DATE-FMT-SWITCH
038300              GO TO    BB200-EXIT.
038400     IF       WS-DT-YEAR   NOT NUMERIC OR
038500              WS-DT-MONTH  NOT NUMERIC OR
038600              WS-DT-DAY    NOT NUMERIC OR
038700              WS-DT-HOUR   NOT NUMERIC OR
038800              WS-DT-MINUTE NOT NUMERIC OR
038900              WS-DT-SECOND NOT NUMERIC
039000              MOVE     "Y" TO WS-DATE-FMT-SWITCH
039100              GO TO    BB200-EXIT.
039200     MOVE     WS-DT-YEAR   TO WS-YEAR-NUM.
039300     MOVE     WS-DT-MONTH  TO WS-MONTH-NUM.
039400     MOVE     WS-DT-DAY    TO WS-DAY-NUM.
039500     MOVE     WS-DT-HOUR   TO WS-HOUR-NUM.
039600     MOVE     WS-DT-MINUTE TO WS-MINUTE-NUM.
039700     MOVE     WS-DT-SECOND TO WS-SECOND-NUM.
039800     IF       WS-MONTH-NUM < 1 OR WS-MONTH-NUM > 12
039900              MOVE     "Y" TO WS-DATE-FMT-SWITCH
040000              GO TO    BB200-EXIT.
040100     MOVE     WS-DIM-TBL (WS-MONTH-NUM) TO WS-DAYS-IN-MONTH.
040200     IF       WS-DAY-NUM < 1 OR
040300              WS-DAY-NUM > WS-DAYS-IN-MONTH
040400              MOVE     "Y" TO WS-DATE-FMT-SWITCH
040500              GO TO    BB200-EXIT.
040600     IF       WS-MONTH-NUM = 02 AND WS-DAY-NUM = 29
040700              PERFORM  BB210-CHECK-LEAP-YEAR
040800              IF       NOT WS-LEAP-YEAR
040900                       MOVE  "Y" TO WS-DATE-FMT-SWITCH
041000                       GO TO BB200-EXIT.
041100     IF       WS-HOUR-NUM > 23 OR
041200              WS-MINUTE-NUM > 59 OR
041300              WS-SECOND-NUM > 59
041400              MOVE     "Y" TO WS-DATE-FMT-SWITCH.
041500*
041600 BB200-EXIT.  EXIT SECTION.
041700*
041800*    29/02 ONLY EXISTS ON A LEAP YEAR - A YEAR DIVISIBLE
041900*    BY 4, EXCEPT A CENTURY YEAR (DIVISIBLE BY 100)
042000*    UNLESS IT IS ALSO DIVISIBLE BY 400. BB200 ONLY CALLS
042100*    THIS WHEN THE DATE IS ALREADY 29/02, SO THE REST OF
042200*    THE MONTH/DAY RANGE WORK STAYS IN THE DIM TABLE.
042300*
042400 BB210-CHECK-LEAP-YEAR        SECTION.
042500***********************************
042600     MOVE     "N" TO WS-LEAP-YR-SWITCH.
042700     DIVIDE   WS-YEAR-NUM BY 4   GIVING WS-YR-DIV-WORK
042800                                 REMAINDER WS-YR-MOD-4.
042900     IF       WS-YR-MOD-4 NOT = ZERO
043000              GO TO    BB210-EXIT.
043100     DIVIDE   WS-YEAR-NUM BY 100 GIVING WS-YR-DIV-WORK
043200                                 REMAINDER WS-YR-MOD-100.
043300     IF       WS-YR-MOD-100 NOT = ZERO
043400              MOVE     "Y" TO WS-LEAP-YR-SWITCH
043500              GO TO    BB210-EXIT.
043600     DIVIDE   WS-YEAR-NUM BY 400 GIVING WS-YR-DIV-WORK
043700                                 REMAINDER WS-YR-MOD-400.
043800     IF       WS-YR-MOD-400 = ZERO
043900              MOVE     "Y" TO WS-LEAP-YR-SWITCH.
044000*
044100 BB210-EXIT.  EXIT SECTION.
044200*
044300 BB300-CHECK-DUPLICATE-DATE   SECTION.
044400***********************************
044500     MOVE     "N" TO WS-DUP-SWITCH.
044600     IF       WS-SEEN-COUNT = ZERO
044700              GO TO    BB300-EXIT.
044800     PERFORM  BB310-SCAN-ONE-SEEN-ROW
044900              VARYING  WS-SEEN-IX FROM 1 BY 1
045000              UNTIL    WS-SEEN-IX > WS-SEEN-COUNT OR
045100                       WS-DUP-FOUND.
045200*
045300 BB300-EXIT.  EXIT SECTION.
045400*
045500 BB310-SCAN-ONE-SEEN-ROW      SECTION.
045600***********************************
045700     IF       WS-SEEN-DATE (WS-SEEN-IX) = WS-EXP-DATE
045800              MOVE     "Y" TO WS-DUP-SWITCH.
045900*
046000 BB310-EXIT.  EXIT SECTION.
046100*
046200 BB400-ADD-SEEN-DATE          SECTION.
046300***********************************
046400     ADD      1 TO WS-SEEN-COUNT.
046500     MOVE     WS-EXP-DATE TO WS-SEEN-DATE (WS-SEEN-COUNT).
046600*
046700 BB400-EXIT.  EXIT SECTION.
