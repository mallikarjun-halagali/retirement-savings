000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITIONS FOR NPS-REQUEST AND          *
000400*   NPS-RESPONSE (STANDALONE LUMP-SUM NPS CALC)     *
000500*   RU050 ONLY                                       *
000600*                                                    *
000700*****************************************************
000800* ONE REQUEST LINE IN, ONE RESPONSE LINE OUT - EACH
000900* REQUEST IS LOGICALLY A ONE-ROW BATCH ON ITS OWN.
001000*
001100* 04/05/86 VBC - CREATED.
001200* 14/09/98 VBC -    .01 Y2K REVIEW - NO DATE FIELDS
001300*                       HELD HERE, NOTHING TO DO.
001400*
001500 01  RU-NPS-REQUEST-RECORD.
001600     03  RUF-NPS-INVESTED       PIC S9(9)V99
001700                                 SIGN LEADING SEPARATE.
001800     03  RUF-NPS-WAGE           PIC S9(9)V99
001900                                 SIGN LEADING SEPARATE.
002000     03  RUF-NPS-AGE            PIC S999
002100                                 SIGN LEADING SEPARATE.
002200     03  RUF-NPS-INFLATION      PIC S9(3)V9999
002300                                 SIGN LEADING SEPARATE.
002400     03  FILLER                 PIC X(02).
002500*
002600 01  RU-NPS-RESPONSE-RECORD.
002700     03  RU-NPS-INVESTED        PIC S9(9)V99
002800                                 SIGN LEADING SEPARATE.
002900     03  RU-NPS-RETURNS         PIC S9(9)V99
003000                                 SIGN LEADING SEPARATE.
003100     03  RU-NPS-PROFIT          PIC S9(9)V99
003200                                 SIGN LEADING SEPARATE.
003300     03  RU-NPS-TAX-BENEFIT     PIC S9(9)V99
003400                                 SIGN LEADING SEPARATE.
003500     03  RU-NPS-INFL-ADJUSTED   PIC S9(9)V99
003600                                 SIGN LEADING SEPARATE.
003700     03  FILLER                 PIC X(02).
003800*
003900*    INTERNAL PACKED WORKING COPY OF ONE NPS REQUEST,
004000*    NAMED FIELDS FIRST, TABLE VIEW GIVES RU050'S
004100*    EDIT PARAGRAPH A SINGLE LOOP TO RANGE-CHECK ALL
004200*    THREE MONEY-OR-RATE FIELDS FOR "NOT NEGATIVE".
004300*
004400 01  WS-NPS-WORK.
004500     03  WS-NPS-INVESTED        PIC S9(9)V99   COMP-3.
004600     03  WS-NPS-CHECK-TBL       REDEFINES WS-NPS-INVESTED
004700                                 PIC S9(9)V99   COMP-3
004800                                 OCCURS 2 TIMES.
004900     03  WS-NPS-WAGE            PIC S9(9)V99   COMP-3.
005000     03  WS-NPS-AGE             PIC S999       COMP-3.
005100     03  WS-NPS-INFLATION       PIC S9(3)V9999 COMP-3.
005200     03  WS-NPS-YEARS           PIC S999       COMP-3.
005300     03  FILLER                 PIC X(04).
