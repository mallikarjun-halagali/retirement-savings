000100*****************************************************
000200*                                                    *
000300*   INCOME TAX SLAB TABLE (INDIAN NEW-REGIME,       *
000400*   SIMPLIFIED) - RU900 ONLY                         *
000500*                                                    *
000600*****************************************************
000700* FOUR SLABS, TOP DOWN. BOUNDARY AND RATE HELD AS
000800* TWO PARALLEL NAMED GROUPS SO THE SOURCE READS
000900* CLEARLY BY NAME (SEE RU900), THEN REDEFINED AS
001000* OCCURS TABLES BELOW SO THE SAME PARAGRAPH CAN WALK
001100* ALL FOUR SLABS IN ONE LOOP - THE DEDUCTION TABLES
001200* IN PY-SYSTEM-DEDUCTION-RECORD USE THE SAME IDEA
001300* FOR THE FWT MARRIED/SINGLE CUTOFF TABLES.
001400*
001500* 14/03/84 VBC - CREATED - THREE SLABS ONLY THEN.
001600* 19/11/94 VBC -    .01 ADDED FOURTH (30%) SLAB PER
001700*                       REVISED FINANCE ACT RATES.
001800* 02/06/97 VBC -    .02 NO-TAX THRESHOLD RAISED, SEE
001900*                       RU900 FOR THE LITERAL.
002000*
002100*    BOUNDARIES ARE HELD TOP-DOWN - BOUND-1 IS THE
002200*    HIGHEST SLAB START, BOUND-4 THE LOWEST, MATCHING
002300*    THE ORDER RU900 TESTS THEM IN.
002400*
002500 01  WS-TAX-SLAB-BOUNDS.
002600     03  WS-TAX-BOUND-1         PIC S9(9)V99   COMP-3
002700                                 VALUE 1500000.
002800     03  WS-TAX-BOUND-TBL       REDEFINES WS-TAX-BOUND-1
002900                                 PIC S9(9)V99   COMP-3
003000                                 OCCURS 4 TIMES.
003100     03  WS-TAX-BOUND-2         PIC S9(9)V99   COMP-3
003200                                 VALUE 1200000.
003300     03  WS-TAX-BOUND-3         PIC S9(9)V99   COMP-3
003400                                 VALUE 1000000.
003500     03  WS-TAX-BOUND-4         PIC S9(9)V99   COMP-3
003600                                 VALUE 700000.
003700     03  FILLER                 PIC X(04).
003800*
003900 01  WS-TAX-SLAB-RATES.
004000     03  WS-TAX-RATE-1          PIC S9V9999    COMP-3
004100                                 VALUE 0.30.
004200     03  WS-TAX-RATE-TBL        REDEFINES WS-TAX-RATE-1
004300                                 PIC S9V9999    COMP-3
004400                                 OCCURS 4 TIMES.
004500     03  WS-TAX-RATE-2          PIC S9V9999    COMP-3
004600                                 VALUE 0.20.
004700     03  WS-TAX-RATE-3          PIC S9V9999    COMP-3
004800                                 VALUE 0.15.
004900     03  WS-TAX-RATE-4          PIC S9V9999    COMP-3
005000                                 VALUE 0.10.
005100     03  FILLER                 PIC X(04).
