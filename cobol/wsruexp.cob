000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR EXPENSE FILE               *
000400*     (SPARE-CHANGE ROUND-UP SAVINGS - RU SUITE)     *
000500*        INPUT TO RU010, RU020 AND RU030             *
000600*                                                     *
000700*****************************************************
000800* LINE-SEQUENTIAL, FIXED LENGTH, ONE EXPENSE PER LINE.
000900* DATE FIELD HOLDS "YYYY-MM-DD HH:MM:SS" AS RECEIVED
001000* FROM THE UPSTREAM EXTRACT - NOT NECESSARILY VALID,
001100* SEE RU020 FOR STRICT EDITING.
001200*
001300* 14/03/84 VBC - CREATED FOR THE SPARE-CHANGE PROJECT.
001400* 09/11/88 VBC -    .01 AMOUNT WAS X(11), MADE A PROPER
001500*                       SIGNED ZONED NUMBER - SEE NOTE.
001600* 02/06/97 VBC -    .02 Y2K REVIEW - DATE FIELD IS ALREADY
001700*                       CCYY-MM-DD SO NO WINDOWING NEEDED.
001800* 21/08/99 DCP -    .03 ADDED FILLER PAD, ROUNDED TO A
001900*                       32-BYTE RECORD FOR TAPE STAGING.
002000* 17/05/05 VBC -    .04 TIDY COMMENTS, NO FIELD CHANGE.
002100*
002200 01  RU-EXP-FILE-RECORD.
002300     03  RUF-EXP-DATE           PIC X(19).
002400     03  RUF-EXP-AMOUNT         PIC S9(9)V99
002500                                 SIGN LEADING SEPARATE.
002600     03  FILLER                 PIC X(01).
