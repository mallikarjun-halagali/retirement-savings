000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITIONS FOR TRANSACTION, INVALID-    *
000400*   TRANSACTION AND VALID-TRANSACTION (RU SUITE)    *
000500*                                                    *
000600*****************************************************
000700* TOP HALF IS THE ON-DISK LINE-SEQUENTIAL SHAPE, ZONED
000800* SIGN LEADING SEPARATE SO THE FILES STAY READABLE ON
000900* A PRINT-SPOOL BROWSE - MATCHES EXPENSE-FILE'S OWN
001000* CONVENTION (SEE WSRUEXP.COB). BOTTOM HALF IS THE
001100* PACKED WORKING-STORAGE SHAPE THE ARITHMETIC RUNS ON,
001200* SAME FIELDS, MOVED IN/OUT AT READ/WRITE TIME.
001300*
001400* RU010 WRITES RU-TRN-FILE-RECORD, ONE PER EXPENSE
001500* READ, SAME ORDER AS INPUT - NO SORTING.
001600*
001700* RU-INV-FILE-RECORD IS THE SAME SHAPE PLUS A REASON
001800* MESSAGE. RU-VAL-FILE-RECORD ADDS A K-PERIOD MEMBERSHIP
001900* FLAG. NEITHER IS BUILT BY ANY UNIT CURRENTLY IN THE
002000* SUITE - RU020 REJECTS/ACCEPTS WHOLE EXPENSE RECORDS,
002100* NOT TRANSACTION-SHAPED ONES - BUT BOTH ARE KEPT HERE,
002200* ALONGSIDE THE LAYOUT RU010 DOES BUILD, SO THE WHOLE
002300* TRANSACTION FAMILY STAYS IN ONE COPYBOOK.
002400*
002500* 11/07/84 VBC - CREATED.
002600* 30/01/91 VBC -    .01 ADDED MESSAGE TEXT TO THE
002700*                       INVALID LAYOUT, WAS A SEPARATE
002800*                       COPYBOOK - MERGED IN.
002900* 14/09/98 VBC -    .02 Y2K - NO DATE WINDOWING HELD
003000*                       HERE, TEXT DATE PASSED THROUGH.
003100* 23/02/06 DCP -    .03 ADDED RU-VAL-FILE-RECORD FOR THE
003200*                       K-PERIOD FLAG, RU030 REWORK.
003300* 09/08/08 VBC -    .04 SPLIT EACH LAYOUT INTO AN ON-DISK
003400*                       ZONED FORM AND A PACKED WORKING
003500*                       FORM - RU020 WAS MOVING ZONED
003600*                       FIELDS STRAIGHT INTO COMP-3 ITEMS
003700*                       AND GETTING GARBAGE ON SOME RUNS.
003800*
003900 01  RU-TRN-FILE-RECORD.
004000     03  RUF-TRN-DATE           PIC X(19).
004100     03  RUF-TRN-AMOUNT         PIC S9(9)V99
004200                                 SIGN LEADING SEPARATE.
004300     03  RUF-TRN-CEILING        PIC S9(9)V99
004400                                 SIGN LEADING SEPARATE.
004500     03  RUF-TRN-REMANENT       PIC S9(9)V99
004600                                 SIGN LEADING SEPARATE.
004700     03  FILLER                 PIC X(01).
004800*
004900 01  RU-INV-FILE-RECORD.
005000     03  RUF-INV-DATE           PIC X(19).
005100     03  RUF-INV-AMOUNT         PIC S9(9)V99
005200                                 SIGN LEADING SEPARATE.
005300     03  RUF-INV-CEILING        PIC S9(9)V99
005400                                 SIGN LEADING SEPARATE.
005500     03  RUF-INV-REMANENT       PIC S9(9)V99
005600                                 SIGN LEADING SEPARATE.
005700     03  RUF-INV-MESSAGE        PIC X(60).
005800     03  FILLER                 PIC X(01).
005900*
006000 01  RU-VAL-FILE-RECORD.
006100     03  RUF-VAL-DATE           PIC X(19).
006200     03  RUF-VAL-AMOUNT         PIC S9(9)V99
006300                                 SIGN LEADING SEPARATE.
006400     03  RUF-VAL-CEILING        PIC S9(9)V99
006500                                 SIGN LEADING SEPARATE.
006600     03  RUF-VAL-REMANENT       PIC S9(9)V99
006700                                 SIGN LEADING SEPARATE.
006800     03  RUF-VAL-IN-K-PERIOD    PIC X(01).
006900         88  RUF-VAL-IN-K              VALUE "Y".
007000         88  RUF-VAL-NOT-IN-K          VALUE "N".
007100     03  FILLER                 PIC X(01).
007200*
007300 01  RU-TRANSACTION-RECORD.
007400     03  RU-TRN-DATE            PIC X(19).
007500     03  RU-TRN-AMOUNT          PIC S9(9)V99   COMP-3.
007600     03  RU-TRN-CEILING         PIC S9(9)V99   COMP-3.
007700     03  RU-TRN-REMANENT        PIC S9(9)V99   COMP-3.
007800     03  FILLER                 PIC X(05).
007900*
008000 01  RU-INVALID-RECORD.
008100     03  RU-INV-DATE            PIC X(19).
008200     03  RU-INV-AMOUNT          PIC S9(9)V99   COMP-3.
008300     03  RU-INV-CEILING         PIC S9(9)V99   COMP-3.
008400     03  RU-INV-REMANENT        PIC S9(9)V99   COMP-3.
008500     03  RU-INV-MESSAGE         PIC X(60).
008600     03  FILLER                 PIC X(05).
008700*
008800 01  RU-VALID-RECORD.
008900     03  RU-VAL-DATE            PIC X(19).
009000     03  RU-VAL-AMOUNT          PIC S9(9)V99   COMP-3.
009100     03  RU-VAL-CEILING         PIC S9(9)V99   COMP-3.
009200     03  RU-VAL-REMANENT        PIC S9(9)V99   COMP-3.
009300     03  RU-VAL-IN-K-PERIOD     PIC X(01).
009400         88  RU-VAL-IN-K              VALUE "Y".
009500         88  RU-VAL-NOT-IN-K          VALUE "N".
009600     03  FILLER                 PIC X(04).
