000100*****************************************************
000200*                Round-Up Income Tax                *
000300*                                                    *
000400*   Subprogram - Indian new-regime slab tax on      *
000500*   one income figure                                *
000600*****************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100      PROGRAM-ID.       RU900.
001200*
001300     AUTHOR.            VINCENT B COEN.
001400*
001500     INSTALLATION.      APPLEWOOD COMPUTERS - RU SUITE.
001600*
001700     DATE-WRITTEN.      14/03/84.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.          COPYRIGHT (C) 1984-2006 AND
002200                         LATER, VINCENT BRYAN COEN.
002300                         DISTRIBUTED UNDER THE GNU
002400                         GENERAL PUBLIC LICENSE. SEE
002500                         THE FILE COPYING FOR DETAILS.
002600*
002700*    REMARKS.           CALLED SUBPROGRAM - GIVEN ONE
002800*                       ANNUAL INCOME FIGURE, RETURNS
002900*                       THE TAX DUE UNDER THE FOUR-SLAB
003000*                       NEW-REGIME TABLE. NO FILES, NO
003100*                       SCREEN, CALLED BY RU901 ONLY.
003200*
003300*    CALLED MODULES.    NONE.
003400*
003500*    FILES USED :       NONE.
003600*
003700* CHANGES:
003800* 14/03/84 VBC - CREATED - THREE SLABS, INLINE IFS.
003900* 19/11/94 VBC -    .01 REWRITTEN TO WALK WSRUTAX.COB'S
004000*                       SLAB TABLE IN A LOOP SO A FIFTH
004100*                       SLAB NEEDS NO CODE CHANGE HERE,
004200*                       ONLY A TABLE CHANGE.
004300* 02/06/97 VBC -    .02 Y2K REVIEW - NO DATE HANDLING
004400*                       IN THIS MODULE, NO CHANGE.
004500* 21/08/99 DCP -    .03 TIDIED COMMENTS FOR RU901 CALL.
004600* 23/02/06 DCP -    .04 NO LOGIC CHANGE HERE - NOTED FOR
004700*                       THE RECORD THAT RU030 AND RU050
004800*                       BOTH NOW REACH THIS SLAB TABLE
004900*                       VIA RU901, SAME AS RU901'S OWN
005000*                       .02 ENTRY DESCRIBES.
005100*
005200******************************************************************
005300* COPYRIGHT NOTICE.
005400* ****************
005500*
005600* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS
005700* ACCOUNTING SYSTEM (ACAS) ROUND-UP SAVINGS SUITE AND
005800* IS COPYRIGHT (C) VINCENT B COEN, 1984-2006 AND LATER.
005900*
006000* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE
006100* IT AND/OR MODIFY IT UNDER THE TERMS OF THE GNU
006200* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE
006300* SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR
006400* PERSONAL USE INCLUDING USE WITHIN A BUSINESS BUT
006500* EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
006600*
006700* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
006800* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
006900* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR
007000* A PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC
007100* LICENSE FOR MORE DETAILS.
007200*
007300******************************************************************
007400*
007500 ENVIRONMENT             DIVISION.
007600*================================
007700*
007800 CONFIGURATION           SECTION.
007900 SOURCE-COMPUTER.        IBM-370.
008000 OBJECT-COMPUTER.        IBM-370.
008100 SPECIAL-NAMES.
008200     C01                 IS TOP-OF-FORM.
008300*
008400 DATA                    DIVISION.
008500*================================
008600*
008700 WORKING-STORAGE SECTION.
008800*-----------------------
008900 77  PROG-NAME               PIC X(14) VALUE "RU900 (1.0.04)".
009000*
009100 COPY "WSRUTAX.COB".
009200*
009300 01  WS-SLAB-CONTROL.
009400     03  WS-SLAB-IX              PIC S9(2)      COMP.
009500     03  FILLER                  PIC X(02).
009600*
009700 01  WS-WORK-INCOME.
009800     03  WS-WORK-INCOME-1        PIC S9(9)V99   COMP-3.
009900     03  WS-WORK-INCOME-TBL      REDEFINES WS-WORK-INCOME-1
010000                                  PIC S9(9)V99   COMP-3
010100                                  OCCURS 1 TIMES.
010200     03  FILLER                  PIC X(02).
010300*
010400*    RUNNING TAX IS ALSO HELD IN A ONE-ELEMENT TABLE
010500*    VIEW SO THE END-OF-RUN DISPLAY IN RU901 CAN WALK
010600*    A COMMON "MONEY-TBL" SHAPE ACROSS ALL THREE RU9NN
010700*    MODULES WITHOUT A SPECIAL CASE FOR THIS ONE.
010800*
010900 01  WS-RUNNING-TAX.
011000     03  WS-RUNNING-TAX-1        PIC S9(9)V99   COMP-3.
011100     03  WS-RUNNING-TAX-TBL      REDEFINES WS-RUNNING-TAX-1
011200                                  PIC S9(9)V99   COMP-3
011300                                  OCCURS 1 TIMES.
011400     03  FILLER                  PIC X(02).
011500*
011600 LINKAGE SECTION.
011700*---------------
011800 01  LK-INCOME                   PIC S9(9)V99   COMP-3.
011900 01  LK-TAX                      PIC S9(9)V99   COMP-3.
012000*
012100 PROCEDURE DIVISION USING LK-INCOME LK-TAX.
012200*
012300 AA000-MAIN                 SECTION.
012400***********************************
012500     MOVE     ZERO TO WS-RUNNING-TAX-1.
012600     MOVE     LK-INCOME TO WS-WORK-INCOME-1.
012700     PERFORM  BB100-APPLY-ONE-SLAB
012800              VARYING  WS-SLAB-IX FROM 1 BY 1
012900              UNTIL    WS-SLAB-IX > 4.
013000     MOVE     WS-RUNNING-TAX-1 TO LK-TAX.
013100     GOBACK.
013200*
013300 AA000-EXIT.  EXIT SECTION.
013400*
013500 BB100-APPLY-ONE-SLAB        SECTION.
013600***********************************
013700*    SLABS ARE HELD TOP-DOWN IN WSRUTAX.COB - BOUND(1)
013800*    IS THE HIGHEST BAND. ANY PORTION OF INCOME ABOVE
013900*    THE BAND'S BOUNDARY IS TAXED AT THAT BAND'S RATE,
014000*    THEN INCOME IS CLAMPED DOWN TO THE BOUNDARY BEFORE
014100*    THE NEXT (LOWER) BAND IS TESTED.
014200*
014300     IF       WS-WORK-INCOME-1 > WS-TAX-BOUND-TBL (WS-SLAB-IX)
014400              COMPUTE  WS-RUNNING-TAX-1 =
014500                       WS-RUNNING-TAX-1 +
014600                       (WS-WORK-INCOME-1 -
014700                        WS-TAX-BOUND-TBL (WS-SLAB-IX)) *
014800                       WS-TAX-RATE-TBL (WS-SLAB-IX)
014900              MOVE     WS-TAX-BOUND-TBL (WS-SLAB-IX)
015000                       TO WS-WORK-INCOME-1.
015100*
015200 BB100-EXIT.  EXIT SECTION.
