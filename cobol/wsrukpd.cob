000100*****************************************************
000200*                                                    *
000300*   RECORD AND TABLE DEFINITION FOR K-PERIOD FILE   *
000400*   (SAVINGS GROUPING / REPORTING WINDOWS)          *
000500*                                                    *
000600*****************************************************
000700* LINE-SEQUENTIAL, LOADED WHOLE INTO WS-KPD-TABLE
000800* BEFORE THE MAIN EXPENSE PASS. K WINDOWS NEVER
000900* OVERLAP-RESOLVE - EACH IS SUMMED INDEPENDENTLY SO
001000* ONE EXPENSE MAY CONTRIBUTE TO MORE THAN ONE K ROW
001100* IF THE CALLER SUPPLIES OVERLAPPING WINDOWS.
001200*
001300* 19/07/84 VBC - CREATED.
001400* 06/12/92 VBC -    .01 RAISED TABLE SIZE TO 50.
001500* 23/02/06 DCP -    .02 ADDED WS-KPD-AMOUNT/PROFIT/
001600*                       TAX-BENEFIT ACCUMULATORS TO
001700*                       THE TABLE ENTRY FOR RU030 -
001800*                       WAS A SEPARATE PARALLEL TABLE,
001900*                       COMBINED TO EASE MAINTENANCE.
002000*
002100 01  RU-KPD-FILE-RECORD.
002200     03  RUF-KPD-START          PIC X(19).
002300     03  RUF-KPD-END            PIC X(19).
002400     03  FILLER                 PIC X(02).
002500*
002600 01  WS-KPD-TABLE-HEADER.
002700     03  WS-KPD-COUNT           PIC S9(4)      COMP.
002800     03  WS-KPD-ENTRY           OCCURS 50 TIMES
002900                                 INDEXED BY WS-KPD-IX.
003000         05  WS-KPD-START       PIC X(19).
003100         05  WS-KPD-END         PIC X(19).
003200         05  WS-KPD-AMOUNT      PIC S9(9)V99   COMP-3.
003300*
003400*        FLAT TABLE VIEW OF THE THREE K-PERIOD MONEY
003500*        FIELDS THAT FOLLOW, USED BY RU030'S END-OF-PASS
003600*        ROUNDING PARAGRAPH TO WALK AND ROUND-HALF-UP
003700*        EACH OF THE THREE IN TURN WITHOUT THREE COPIES
003800*        OF THE SAME ROUNDING LOGIC.
003900*
004000         05  WS-KPD-MONEY-TBL   REDEFINES WS-KPD-AMOUNT
004100                                 PIC S9(9)V99   COMP-3
004200                                 OCCURS 3 TIMES.
004300         05  WS-KPD-PROFIT      PIC S9(9)V99   COMP-3.
004400         05  WS-KPD-TAX-BENEFIT PIC S9(9)V99   COMP-3.
004500     03  FILLER                 PIC X(04).
