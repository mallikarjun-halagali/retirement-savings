000100*****************************************************
000200*                Round-Up Parse                     *
000300*                                                    *
000400*     Enrich each expense with a ceiling and a      *
000500*      remanent (spare-change) amount                *
000600*****************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100      PROGRAM-ID.       RU010.
001200*
001300     AUTHOR.            VINCENT B COEN.
001400*
001500     INSTALLATION.      APPLEWOOD COMPUTERS - RU SUITE.
001600*
001700     DATE-WRITTEN.      14/03/84.
001800*
001900     DATE-COMPILED.
002000*
002100     SECURITY.          COPYRIGHT (C) 1984-2006 AND
002200                         LATER, VINCENT BRYAN COEN.
002300                         DISTRIBUTED UNDER THE GNU
002400                         GENERAL PUBLIC LICENSE. SEE
002500                         THE FILE COPYING FOR DETAILS.
002600*
002700*    REMARKS.           ONE RECORD IN, ONE RECORD OUT
002800*                       - NO SORT KEY, NO TOTALS. READ
002900*                        EVERY EXPENSE IN INPUT ORDER,
003000*                        ROUND UP TO THE NEXT WHOLE
003100*                        100 AND WRITE THE REMANENT.
003200*
003300*    CALLED MODULES.    NONE.
003400*
003500*    FILES USED :
003600*                       EXPENSE-FILE   (IN).
003700*                       TRANSACTION-OUT (OUT).
003800*
003900*    ERROR MESSAGES USED.
004000*    PROGRAM SPECIFIC:
004100*                       RU001, RU002.
004200*
004300* CHANGES:
004400* 14/03/84 VBC - CREATED FOR THE SPARE-CHANGE PROJECT.
004500* 02/09/86 VBC -    .01 ROUND-UP WAS DONE WITH A CHECK
004600*                       OF "REMAINDER > ZERO" TWICE -
004700*                       COLLAPSED TO ONE COMPUTE.
004800* 30/01/91 VBC -    .02 MOVED THE OPEN ERROR DISPLAYS
004900*                       OUT TO A SHARED MESSAGE TABLE.
005000* 14/09/98 VBC -    .03 Y2K REVIEW - DATE FIELD IS
005100*                       PASSED THROUGH UNCHANGED, NO
005200*                       2-DIGIT YEAR HELD, NO CHANGE.
005300* 21/08/99 DCP -    .04 RECORD COUNT DISPLAY ADDED AT
005400*                       EOJ FOR THE OPERATOR LOG.
005500* 17/05/05 VBC -    .05 TIDIED COMMENTS FOR THE RU030
005600*                       REWORK, NO LOGIC CHANGE HERE.
005700* 09/08/08 VBC -    .06 TRANSACTION-OUT NOW COPIES
005800*                       WSRUTRN.COB INSTEAD OF CARRYING
005900*                       ITS OWN RU-TRN-OUT-RECORD - ONE
006000*                       COPY OF THE LAYOUT TO MAINTAIN,
006100*                       SHARED WITH THE INVALID/VALID-
006200*                       TRANSACTION FAMILY.
006300* 02/02/09 DCP -    .07 EXPENSE-FILE RECORD CONTAINS
006400*                       CLAUSE WAS ONE BYTE SHORT OF
006500*                       WSRUEXP.COB'S ACTUAL 32 - FIXED.
006600*                       ALSO, THE EOJ COUNTER ZEROIZE WAS
006700*                       SUBSCRIPTING WS-COUNTERS-TBL ITSELF
006800*                       INSTEAD OF ITS OCCURS CHILD - NOW A
006900*                       PLAIN GROUP MOVE OF ZEROS.
007000*
007100******************************************************************
007200* COPYRIGHT NOTICE.
007300* ****************
007400*
007500* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS
007600* ACCOUNTING SYSTEM (ACAS) ROUND-UP SAVINGS SUITE AND
007700* IS COPYRIGHT (C) VINCENT B COEN, 1984-2006 AND LATER.
007800*
007900* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE
008000* IT AND/OR MODIFY IT UNDER THE TERMS OF THE GNU
008100* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE
008200* SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR
008300* PERSONAL USE INCLUDING USE WITHIN A BUSINESS BUT
008400* EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
008500*
008600* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
008700* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
008800* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR
008900* A PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC
009000* LICENSE FOR MORE DETAILS.
009100*
009200******************************************************************
009300*
009400 ENVIRONMENT             DIVISION.
009500*================================
009600*
009700 CONFIGURATION           SECTION.
009800 SOURCE-COMPUTER.        IBM-370.
009900 OBJECT-COMPUTER.        IBM-370.
010000 SPECIAL-NAMES.
010100     C01                 IS TOP-OF-FORM.
010200*
010300 INPUT-OUTPUT            SECTION.
010400 FILE-CONTROL.
010500     SELECT   EXPENSE-FILE    ASSIGN TO "EXPENSE"
010600                               ORGANIZATION LINE SEQUENTIAL
010700                               STATUS RU-EXP-STATUS.
010800     SELECT   TRANSACTION-OUT ASSIGN TO "RUTRNOUT"
010900                               ORGANIZATION LINE SEQUENTIAL
011000                               STATUS RU-TRN-STATUS.
011100*
011200 DATA                    DIVISION.
011300*================================
011400*
011500 FILE SECTION.
011600*
011700 FD  EXPENSE-FILE
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 32 CHARACTERS.
012000 COPY "WSRUEXP.COB".
012100*
012200 FD  TRANSACTION-OUT
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 56 CHARACTERS.
012500*    THE TRANSACTION RECORD WRITTEN HERE IS THE SAME
012600*    FAMILY OF LAYOUT AS THE INVALID/VALID-TRANSACTION
012700*    SHAPES RU020/RU030 WORK WITH, SO ALL THREE ARE KEPT
012800*    TOGETHER IN ONE COPYBOOK AND COPIED IN RATHER THAN
012900*    REDECLARED HERE.
013000 COPY "WSRUTRN.COB".
013100*
013200 WORKING-STORAGE SECTION.
013300*-----------------------
013400 77  PROG-NAME               PIC X(14) VALUE "RU010 (1.0.07)".
013500*
013600 01  WS-DATA.
013700     03  RU-EXP-STATUS          PIC XX     VALUE ZERO.
013800     03  RU-TRN-STATUS          PIC XX     VALUE ZERO.
013900     03  WS-TERM-CODE           PIC 9      VALUE ZERO.
014000     03  WS-EOF-SWITCH          PIC X      VALUE "N".
014100         88  WS-EOF                  VALUE "Y".
014200     03  FILLER                 PIC X(02).
014300*
014400*    COUNTERS HELD AS A TABLE FIRST SO THE END-OF-JOB
014500*    PARAGRAPH CAN DISPLAY ALL THREE WITH ONE SMALL
014600*    LOOP - NAMED FIELDS BELOW REDEFINE THE SAME AREA
014700*    FOR USE BY THE MAIN READ LOOP.
014800*
014900 01  WS-COUNTERS-TBL.
015000     03  WS-COUNTER             PIC 9(7) COMP OCCURS 3.
015100     03  FILLER                 PIC X(02).
015200 01  WS-COUNTERS REDEFINES WS-COUNTERS-TBL.
015300     03  WS-RECS-READ           PIC 9(7) COMP.
015400     03  WS-RECS-WRITTEN        PIC 9(7) COMP.
015500     03  WS-RECS-ERROR          PIC 9(7) COMP.
015600*
015700*    INTERNAL PACKED WORKING COPY OF THE CURRENT
015800*    EXPENSE, MOVED IN FROM THE ZONED FILE RECORD.
015900*    NAMED FIELDS FIRST, TABLE VIEW USED BY THE
016000*    END-OF-RUN SANITY CHECK (NEITHER MAY BE NEGATIVE).
016100*
016200 01  WS-EXPENSE-WORK.
016300     03  WS-EXP-DATE             PIC X(19).
016400     03  WS-EXP-AMOUNT           PIC S9(9)V99   COMP-3.
016500     03  WS-EXP-CHECK-TBL        REDEFINES WS-EXP-AMOUNT
016600                                  PIC S9(9)V99   COMP-3
016700                                  OCCURS 1 TIMES.
016800     03  FILLER                 PIC X(02).
016900*
017000 01  WS-ROUNDUP-WORK.
017100     03  WS-REMAINDER           PIC S9(9)V99   COMP-3.
017200     03  WS-DIVIDE-QUOTIENT     PIC S9(7)      COMP-3.
017300     03  WS-CEILING             PIC S9(9)V99   COMP-3.
017400     03  WS-REMANENT            PIC S9(9)V99   COMP-3.
017500     03  FILLER                 PIC X(02).
017600*
017700*    THE OUT-RECORD IS ALSO HELD AS A TABLE VIEW OF ITS
017800*    THREE MONEY FIELDS SO A FUTURE AUDIT PARAGRAPH CAN
017900*    SUM THEM IN A LOOP RATHER THAN THREE SEPARATE ADDS.
018000*
018100 01  WS-TRN-MONEY-WORK.
018200     03  WS-TRN-AMOUNT           PIC S9(9)V99   COMP-3.
018300     03  WS-TRN-MONEY-TBL        REDEFINES WS-TRN-AMOUNT
018400                                  PIC S9(9)V99   COMP-3
018500                                  OCCURS 3 TIMES.
018600     03  WS-TRN-CEILING          PIC S9(9)V99   COMP-3.
018700     03  WS-TRN-REMANENT         PIC S9(9)V99   COMP-3.
018800     03  FILLER                 PIC X(02).
018900*
019000 01  ERROR-MESSAGES.
019100     03  RU001               PIC X(45) VALUE
019200         "RU001 Expense file not found - aborting run.".
019300     03  RU002               PIC X(45) VALUE
019400         "RU002 Transaction-out open failed - status =".
019500     03  FILLER               PIC X(02).
019600*
019700 PROCEDURE DIVISION.
019800*
019900 AA000-MAIN                 SECTION.
020000***********************************
020100     MOVE     ZEROS TO WS-COUNTERS-TBL.
020200     PERFORM  AA010-OPEN-FILES.
020300     IF       WS-TERM-CODE NOT = ZERO
020400              GOBACK.
020500     PERFORM  AA050-PARSE-EXPENSES.
020600     PERFORM  AA090-CLOSE-FILES.
020700     DISPLAY  "RU010 RECORDS READ    = " WS-RECS-READ.
020800     DISPLAY  "RU010 RECORDS WRITTEN = " WS-RECS-WRITTEN.
020900     GOBACK.
021000*
021100 AA000-EXIT.  EXIT SECTION.
021200*
021300 AA010-OPEN-FILES            SECTION.
021400***********************************
021500     OPEN     INPUT  EXPENSE-FILE.
021600     IF       RU-EXP-STATUS NOT = "00"
021700              DISPLAY  RU001
021800              MOVE     1 TO WS-TERM-CODE
021900              GO TO    AA010-EXIT.
022000     OPEN     OUTPUT TRANSACTION-OUT.
022100     IF       RU-TRN-STATUS NOT = "00"
022200              DISPLAY  RU002 RU-TRN-STATUS
022300              CLOSE    EXPENSE-FILE
022400              MOVE     1 TO WS-TERM-CODE.
022500*
022600 AA010-EXIT.  EXIT SECTION.
022700*
022800 AA050-PARSE-EXPENSES        SECTION.
022900***********************************
023000     PERFORM  AA055-READ-NEXT-EXPENSE.
023100     PERFORM  AA060-PROCESS-ONE-EXPENSE
023200              UNTIL WS-EOF.
023300*
023400 AA050-EXIT.  EXIT SECTION.
023500*
023600 AA055-READ-NEXT-EXPENSE     SECTION.
023700***********************************
023800     READ     EXPENSE-FILE
023900              AT END
024000                       MOVE "Y" TO WS-EOF-SWITCH
024100     END-READ.
024200*
024300 AA055-EXIT.  EXIT SECTION.
024400*
024500 AA060-PROCESS-ONE-EXPENSE   SECTION.
024600***********************************
024700     ADD      1 TO WS-RECS-READ.
024800     MOVE     RUF-EXP-DATE   TO WS-EXP-DATE.
024900     MOVE     RUF-EXP-AMOUNT TO WS-EXP-AMOUNT.
025000     PERFORM  ZZ070-ROUND-UP.
025100     MOVE     WS-EXP-DATE    TO RUF-TRN-DATE.
025200     MOVE     WS-EXP-AMOUNT  TO RUF-TRN-AMOUNT.
025300     MOVE     WS-CEILING     TO RUF-TRN-CEILING.
025400     MOVE     WS-REMANENT    TO RUF-TRN-REMANENT.
025500     WRITE    RU-TRN-FILE-RECORD.
025600     ADD      1 TO WS-RECS-WRITTEN.
025700     PERFORM  AA055-READ-NEXT-EXPENSE.
025800*
025900 AA060-EXIT.  EXIT SECTION.
026000*
026100 AA090-CLOSE-FILES           SECTION.
026200***********************************
026300     CLOSE    EXPENSE-FILE
026400              TRANSACTION-OUT.
026500*
026600 AA090-EXIT.  EXIT SECTION.
026700*
026800 ZZ070-ROUND-UP              SECTION.
026900***********************************
027000*    ROUND-UP TO NEXT 100 :
027100*      REMAINDER = AMOUNT MOD 100
027200*      IF REMAINDER = 0 THEN CEILING = AMOUNT
027300*      ELSE CEILING = AMOUNT + (100 - REMAINDER)
027400*      REMANENT = CEILING - AMOUNT.
027500*
027600     DIVIDE   WS-EXP-AMOUNT BY 100
027700              GIVING   WS-DIVIDE-QUOTIENT
027800              REMAINDER WS-REMAINDER.
027900     IF       WS-REMAINDER = ZERO
028000              MOVE     WS-EXP-AMOUNT  TO WS-CEILING
028100     ELSE
028200              COMPUTE  WS-CEILING =
028300                       WS-EXP-AMOUNT + (100 - WS-REMAINDER)
028400     END-IF.
028500     COMPUTE  WS-REMANENT = WS-CEILING - WS-EXP-AMOUNT.
028600*
028700 ZZ070-EXIT.  EXIT SECTION.
