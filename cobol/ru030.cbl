000100*****************************************************
000200*                Round-Up Filter                    *
000300*                                                    *
000400*   Apply Q/P fixed and top-up windows to each       *
000500*   expense's round-up remanent, then group by K     *
000600*   period and project NPS savings/growth/tax        *
000700*   benefit for each K period                         *
000800*****************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*================================
001200*
001300      PROGRAM-ID.       RU030.
001400*
001500     AUTHOR.            VINCENT B COEN.
001600*
001700     INSTALLATION.      APPLEWOOD COMPUTERS - RU SUITE.
001800*
001900     DATE-WRITTEN.      19/07/84.
002000*
002100     DATE-COMPILED.
002200*
002300     SECURITY.          COPYRIGHT (C) 1984-2006 AND
002400                         LATER, VINCENT BRYAN COEN.
002500                         DISTRIBUTED UNDER THE GNU
002600                         GENERAL PUBLIC LICENSE. SEE
002700                         THE FILE COPYING FOR DETAILS.
002800*
002900*    REMARKS.           THREE STAGES -
003000*                       (1) LOAD Q-PERIOD, P-PERIOD AND
003100*                           K-PERIOD WINDOW TABLES AND
003200*                           THE ONE-ROW PARAMETER FILE,
003300*                       (2) ONE PASS OF EXPENSE-FILE,
003400*                           APPLYING THE ROUND-UP, THE
003500*                           Q OVERRIDE AND THE P TOP-UP
003600*                           TO EACH EXPENSE'S REMANENT
003700*                           AND HOLDING THE RESULT IN
003800*                           THE HISTORY TABLE BELOW,
003900*                       (3) ONE PASS OF THE K-PERIOD
004000*                           TABLE, SUMMING MATCHING
004100*                           REMANENTS AND PROJECTING
004200*                           NPS GROWTH/TAX BENEFIT FOR
004300*                           EACH K WINDOW IN TURN.
004400*
004500*    CALLED MODULES.    RU901 (NPS TAX BENEFIT),
004600*                       RU910 (GROWTH/INFLATION CALC).
004700*
004800*    FILES USED :
004900*                       EXPENSE-FILE    (IN).
005000*                       Q-PERIOD-FILE   (IN).
005100*                       P-PERIOD-FILE   (IN).
005200*                       K-PERIOD-FILE   (IN).
005300*                       RU-PARAM-FILE   (IN, RELATIVE).
005400*                       K-SAVINGS-OUT   (OUT).
005500*
005600* CHANGES:
005700* 19/07/84 VBC - CREATED FOR THE SPARE-CHANGE PROJECT -
005800*                       Q AND P WINDOWS NOT YET IN THIS
005900*                       VERSION, JUST ROUND-UP AND A
006000*                       SINGLE K TOTAL.
006100* 06/12/92 VBC -    .01 Q-PERIOD AND P-PERIOD WINDOW
006200*                       MATCHING ADDED, TABLE SIZES
006300*                       RAISED TO 50 ROWS EACH.
006400* 11/02/90 VBC -    .02 RU-PARAM-FILE ADDED SO THE NPS
006500*                       PROJECTION HAS AN AGE/WAGE TO
006600*                       WORK WITH - PREVIOUSLY A TEST
006700*                       FIXTURE HARD-CODED THEM.
006800* 14/09/98 VBC -    .03 Y2K REVIEW - ALL WINDOW DATES
006900*                       ALREADY HELD CCYY-MM-DD, NO
007000*                       CHANGE NEEDED.
007100* 21/08/99 DCP -    .04 EXPENSE HISTORY TABLE RAISED
007200*                       FROM 2000 TO 9000 ROWS, SAME
007300*                       CLIENT YEAR-END OVERFLOW AS
007400*                       RU020'S SEEN-DATE TABLE.
007500* 23/02/06 DCP -    .05 TAX-BENEFIT AND GROWTH MATH
007600*                       PULLED OUT TO RU901/RU910 -
007700*                       BOTH WERE INLINE HERE BEFORE,
007800*                       DUPLICATED IN RU050.
007900* 14/11/06 DCP -    .06 K-PERIOD PROFIT WAS BEING TAKEN
008000*                       STRAIGHT FROM RU910'S RETURNS-
008100*                       LESS-INVESTED FIGURE - WRONG FOR
008200*                       A K-PERIOD ROW, WHICH NEEDS
008300*                       INFLATION-ADJUSTED VALUE LESS THE
008400*                       PERIOD'S SUMMED AMOUNT. NOW
008500*                       RECOMPUTED LOCALLY IN CC200.
008600* 02/02/09 DCP -    .07 EXPENSE-FILE RECORD CONTAINS
008700*                       CLAUSE WAS ONE BYTE SHORT OF
008800*                       WSRUEXP.COB'S ACTUAL 32 - FIXED,
008900*                       SAME SLIP AS RU010 AND RU020.
009000*                       ALSO, THE EOJ COUNTER ZEROIZE WAS
009100*                       SUBSCRIPTING WS-COUNTERS-TBL ITSELF
009200*                       INSTEAD OF ITS OCCURS CHILD - NOW A
009300*                       PLAIN GROUP MOVE OF ZEROS.
009400*
009500******************************************************************
009600* COPYRIGHT NOTICE.
009700* ****************
009800*
009900* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS
010000* ACCOUNTING SYSTEM (ACAS) ROUND-UP SAVINGS SUITE AND
010100* IS COPYRIGHT (C) VINCENT B COEN, 1984-2006 AND LATER.
010200*
010300* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE
010400* IT AND/OR MODIFY IT UNDER THE TERMS OF THE GNU
010500* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE
010600* SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR
010700* PERSONAL USE INCLUDING USE WITHIN A BUSINESS BUT
010800* EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
010900*
011000* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
011100* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
011200* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR
011300* A PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC
011400* LICENSE FOR MORE DETAILS.
011500*
011600******************************************************************
011700*
011800 ENVIRONMENT             DIVISION.
011900*================================
012000*
012100 CONFIGURATION           SECTION.
012200 SOURCE-COMPUTER.        IBM-370.
012300 OBJECT-COMPUTER.        IBM-370.
012400 SPECIAL-NAMES.
012500     C01                 IS TOP-OF-FORM.
012600*
012700 INPUT-OUTPUT            SECTION.
012800 FILE-CONTROL.
012900     SELECT   EXPENSE-FILE   ASSIGN TO "EXPENSE"
013000                               ORGANIZATION LINE SEQUENTIAL
013100                               STATUS RU-EXP-STATUS.
013200     SELECT   Q-PERIOD-FILE  ASSIGN TO "RUQPDIN"
013300                               ORGANIZATION LINE SEQUENTIAL
013400                               STATUS RU-QPD-STATUS.
013500     SELECT   P-PERIOD-FILE  ASSIGN TO "RUPPDIN"
013600                               ORGANIZATION LINE SEQUENTIAL
013700                               STATUS RU-PPD-STATUS.
013800     SELECT   K-PERIOD-FILE  ASSIGN TO "RUKPDIN"
013900                               ORGANIZATION LINE SEQUENTIAL
014000                               STATUS RU-KPD-STATUS.
014100     SELECT   RU-PARAM-FILE  ASSIGN TO "RUPARAM"
014200                               ORGANIZATION RELATIVE
014300                               ACCESS MODE RANDOM
014400                               RELATIVE KEY WS-PARAM-RRN
014500                               STATUS RU-PRM-STATUS.
014600     SELECT   K-SAVINGS-OUT  ASSIGN TO "RUKSVOUT"
014700                               ORGANIZATION LINE SEQUENTIAL
014800                               STATUS RU-KSV-STATUS.
014900*
015000 DATA                    DIVISION.
015100*================================
015200*
015300 FILE SECTION.
015400*
015500 FD  EXPENSE-FILE
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 32 CHARACTERS.
015800 COPY "WSRUEXP.COB".
015900*
016000 FD  Q-PERIOD-FILE
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 51 CHARACTERS.
016300 COPY "WSRUQPD.COB".
016400*
016500 FD  P-PERIOD-FILE
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 51 CHARACTERS.
016800 COPY "WSRUPPD.COB".
016900*
017000 FD  K-PERIOD-FILE
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 40 CHARACTERS.
017300 COPY "WSRUKPD.COB".
017400*
017500 FD  RU-PARAM-FILE
017600     LABEL RECORDS ARE STANDARD
017700     RECORD CONTAINS 26 CHARACTERS.
017800 COPY "WSRUPRM.COB".
017900*
018000 FD  K-SAVINGS-OUT
018100     LABEL RECORDS ARE STANDARD
018200     RECORD CONTAINS 76 CHARACTERS.
018300 COPY "WSRUKSV.COB".
018400*
018500 WORKING-STORAGE SECTION.
018600*-----------------------
018700 77  PROG-NAME               PIC X(14) VALUE "RU030 (1.0.07)".
018800*
018900 01  WS-DATA.
019000     03  RU-EXP-STATUS          PIC XX     VALUE ZERO.
019100     03  RU-QPD-STATUS          PIC XX     VALUE ZERO.
019200     03  RU-PPD-STATUS          PIC XX     VALUE ZERO.
019300     03  RU-KPD-STATUS          PIC XX     VALUE ZERO.
019400     03  RU-PRM-STATUS          PIC XX     VALUE ZERO.
019500     03  RU-KSV-STATUS          PIC XX     VALUE ZERO.
019600     03  WS-TERM-CODE           PIC 9      VALUE ZERO.
019700     03  WS-EXP-EOF-SWITCH      PIC X      VALUE "N".
019800         88  WS-EXP-EOF              VALUE "Y".
019900     03  WS-QPD-EOF-SWITCH      PIC X      VALUE "N".
020000         88  WS-QPD-EOF              VALUE "Y".
020100     03  WS-PPD-EOF-SWITCH      PIC X      VALUE "N".
020200         88  WS-PPD-EOF              VALUE "Y".
020300     03  WS-KPD-EOF-SWITCH      PIC X      VALUE "N".
020400         88  WS-KPD-EOF              VALUE "Y".
020500     03  WS-Q-MATCH-SWITCH      PIC X      VALUE "N".
020600         88  WS-Q-MATCHED            VALUE "Y".
020700     03  WS-PARAM-RRN           PIC 9(4)   COMP VALUE 1.
020800     03  FILLER                 PIC X(02).
020900*
021000*    READ/WRITE COUNTERS - NAMED FIELDS FIRST, FLAT
021100*    TABLE VIEW BELOW FOR THE END-OF-JOB DISPLAY LOOP.
021200*
021300 01  WS-COUNTERS-TBL.
021400     03  WS-COUNTER             PIC 9(7) COMP OCCURS 2.
021500     03  FILLER                 PIC X(02).
021600 01  WS-COUNTERS REDEFINES WS-COUNTERS-TBL.
021700     03  WS-RECS-READ           PIC 9(7) COMP.
021800     03  WS-KROWS-WRITTEN       PIC 9(7) COMP.
021900*
022000*    THE NPS ANNUAL RATE IS A FIXED PROGRAM CONSTANT,
022100*    SAME NAMED-THEN-TABLE PATTERN AS RU050.
022200*
022300 01  WS-NPS-RATE-WORK.
022400     03  WS-NPS-RATE-1           PIC S9V9999    COMP-3
022500                                  VALUE 0.0711.
022600     03  WS-NPS-RATE-TBL         REDEFINES WS-NPS-RATE-1
022700                                  PIC S9V9999    COMP-3
022800                                  OCCURS 1 TIMES.
022900     03  FILLER                  PIC X(02).
023000*
023100*    ONE-ROW HOLD AREA FOR THE "BEST" (LATEST-START)
023200*    Q-PERIOD MATCH FOUND WHILE SCANNING THE Q TABLE -
023300*    NAMED FIELDS FIRST, ONE-ROW TABLE VIEW SO THE
023400*    MATCH-RESET PARAGRAPH CAN ZEROISE BOTH IN ONE MOVE.
023500*
023600 01  WS-BEST-Q-WORK.
023700     03  WS-BEST-Q-START         PIC X(19)      VALUE LOW-VALUE.
023800     03  WS-BEST-Q-TBL           REDEFINES WS-BEST-Q-START
023900                                  PIC X(19)
024000                                  OCCURS 1 TIMES.
024100     03  WS-BEST-Q-FIXED         PIC S9(9)V99   COMP-3.
024200     03  FILLER                  PIC X(02).
024300*
024400*    CURRENT-EXPENSE WORK AREA.
024500*
024600 01  WS-CUR-EXPENSE-WORK.
024700     03  WS-CUR-DATE             PIC X(19).
024800     03  WS-CUR-AMOUNT           PIC S9(9)V99   COMP-3.
024900     03  WS-CUR-CEILING          PIC S9(9)V99   COMP-3.
025000     03  WS-CUR-REMANENT         PIC S9(9)V99   COMP-3.
025100     03  WS-DIVIDE-QUOTIENT      PIC S9(9)V99   COMP-3.
025200     03  WS-REMAINDER            PIC S9(9)V99   COMP-3.
025300     03  FILLER                  PIC X(02).
025400*
025500*    PER-EXPENSE HISTORY - DATE AND FINAL REMANENT, KEPT
025600*    SO THE K-PERIOD PASS CAN SUM BY DATE WITHOUT A
025700*    SECOND READ OF EXPENSE-FILE. SIZED THE SAME AS
025800*    RU020'S SEEN-DATE TABLE.
025900*
026000 01  WS-EXP-HISTORY.
026100     03  WS-HIST-COUNT          PIC S9(4)      COMP.
026200     03  WS-HIST-ENTRY          OCCURS 9000 TIMES
026300                                  INDEXED BY WS-HIST-IX.
026400         05  WS-HIST-DATE       PIC X(19).
026500         05  WS-HIST-REMANENT   PIC S9(9)V99   COMP-3.
026600     03  FILLER                 PIC X(02).
026700*
026800*    PROJECTION RESULT WORK AREA - RETURNED BY RU910 AND
026900*    RU901 FOR THE K-PERIOD CURRENTLY BEING TOTALLED.
027000*    NAMED FIELDS FIRST, FLAT TABLE VIEW LETS THE FINAL
027100*    ROUNDING STEP (SEE WSRUKPD.COB) WALK ALL THREE.
027200*
027300 01  WS-RESULT-WORK.
027400     03  WS-RETURNS             PIC S9(9)V99   COMP-3.
027500     03  WS-RESULT-TBL          REDEFINES WS-RETURNS
027600                                 PIC S9(9)V99   COMP-3
027700                                 OCCURS 2 TIMES.
027800     03  WS-PROFIT              PIC S9(9)V99   COMP-3.
027900     03  WS-INFL-ADJUSTED       PIC S9(9)V99   COMP-3.
028000     03  WS-TAX-BENEFIT         PIC S9(9)V99   COMP-3.
028100     03  FILLER                 PIC X(02).
028200*
028300 01  ERROR-MESSAGES.
028400     03  RU010               PIC X(45) VALUE
028500         "RU010 Expense file not found - aborting run.".
028600     03  RU011               PIC X(45) VALUE
028700         "RU011 Q-period file not found - aborting.  =".
028800     03  RU012               PIC X(45) VALUE
028900         "RU012 P-period file not found - aborting.  =".
029000     03  RU013               PIC X(45) VALUE
029100         "RU013 K-period file not found - aborting.  =".
029200     03  RU014               PIC X(45) VALUE
029300         "RU014 Parameter file open failed - status  =".
029400     03  RU015               PIC X(45) VALUE
029500         "RU015 K-savings open failed - status       =".
029600     03  RU016               PIC X(45) VALUE
029700         "RU016 Parameter file read failed - status  =".
029800     03  FILLER               PIC X(02).
029900*
030000 PROCEDURE DIVISION.
030100*
030200 AA000-MAIN                 SECTION.
030300***********************************
030400     MOVE     ZEROS TO WS-COUNTERS-TBL
030500                        WS-TOTAL-TXN-AMOUNT
030600                        WS-TOTAL-CEILING
030700                        WS-HIST-COUNT.
030800     PERFORM  AA010-OPEN-FILES.
030900     IF       WS-TERM-CODE NOT = ZERO
031000              GOBACK.
031100     PERFORM  AA020-LOAD-PARAMETER.
031200     PERFORM  AA030-LOAD-Q-PERIODS.
031300     PERFORM  AA040-LOAD-P-PERIODS.
031400     PERFORM  AA050-LOAD-K-PERIODS.
031500     PERFORM  AA060-PROCESS-EXPENSES.
031600     PERFORM  AA080-PROCESS-K-PERIODS.
031700     PERFORM  AA095-WRITE-TRAILER.
031800     PERFORM  AA099-CLOSE-FILES.
031900     DISPLAY  "RU030 EXPENSES READ   = " WS-RECS-READ.
032000     DISPLAY  "RU030 K-ROWS WRITTEN  = " WS-KROWS-WRITTEN.
032100     GOBACK.
032200*
032300 AA000-EXIT.  EXIT SECTION.
032400*
032500 AA010-OPEN-FILES            SECTION.
032600***********************************
032700     OPEN     INPUT  EXPENSE-FILE.
032800     IF       RU-EXP-STATUS NOT = "00"
032900              DISPLAY  RU010
033000              MOVE     1 TO WS-TERM-CODE
033100              GO TO    AA010-EXIT.
033200     OPEN     INPUT  Q-PERIOD-FILE.
033300     IF       RU-QPD-STATUS NOT = "00"
033400              DISPLAY  RU011 RU-QPD-STATUS
033500              MOVE     1 TO WS-TERM-CODE
033600              GO TO    AA010-EXIT.
033700     OPEN     INPUT  P-PERIOD-FILE.
033800     IF       RU-PPD-STATUS NOT = "00"
033900              DISPLAY  RU012 RU-PPD-STATUS
034000              MOVE     1 TO WS-TERM-CODE
034100              GO TO    AA010-EXIT.
034200     OPEN     INPUT  K-PERIOD-FILE.
034300     IF       RU-KPD-STATUS NOT = "00"
034400              DISPLAY  RU013 RU-KPD-STATUS
034500              MOVE     1 TO WS-TERM-CODE
034600              GO TO    AA010-EXIT.
034700     OPEN     INPUT  RU-PARAM-FILE.
034800     IF       RU-PRM-STATUS NOT = "00"
034900              DISPLAY  RU014 RU-PRM-STATUS
035000              MOVE     1 TO WS-TERM-CODE
035100              GO TO    AA010-EXIT.
035200     OPEN     OUTPUT K-SAVINGS-OUT.
035300     IF       RU-KSV-STATUS NOT = "00"
035400              DISPLAY  RU015 RU-KSV-STATUS
035500              MOVE     1 TO WS-TERM-CODE.
035600*
035700 AA010-EXIT.  EXIT SECTION.
035800*
035900 AA020-LOAD-PARAMETER        SECTION.
036000***********************************
036100     READ     RU-PARAM-FILE
036200              INVALID KEY
036300                       DISPLAY  RU016 RU-PRM-STATUS
036400                       MOVE     1 TO WS-TERM-CODE
036500     END-READ.
036600     MOVE     RUF-PRM-AGE       TO RU-PRM-AGE.
036700     MOVE     RUF-PRM-WAGE      TO RU-PRM-WAGE.
036800     MOVE     RUF-PRM-INFLATION TO RU-PRM-INFLATION.
036900*
037000 AA020-EXIT.  EXIT SECTION.
037100*
037200 AA030-LOAD-Q-PERIODS         SECTION.
037300***********************************
037400     MOVE     ZERO TO WS-QPD-COUNT.
037500     PERFORM  AA031-READ-NEXT-Q.
037600     PERFORM  AA032-STORE-ONE-Q
037700              UNTIL WS-QPD-EOF.
037800*
037900 AA030-EXIT.  EXIT SECTION.
038000*
038100 AA031-READ-NEXT-Q            SECTION.
038200***********************************
038300     READ     Q-PERIOD-FILE
038400              AT END
038500                       MOVE "Y" TO WS-QPD-EOF-SWITCH
038600     END-READ.
038700*
038800 AA031-EXIT.  EXIT SECTION.
038900*
039000 AA032-STORE-ONE-Q            SECTION.
039100***********************************
039200     ADD      1 TO WS-QPD-COUNT.
039300     MOVE     RUF-QPD-START TO WS-QPD-START (WS-QPD-COUNT).
039400     MOVE     RUF-QPD-END   TO WS-QPD-END   (WS-QPD-COUNT).
039500     MOVE     RUF-QPD-FIXED TO WS-QPD-FIXED (WS-QPD-COUNT).
039600     PERFORM  AA031-READ-NEXT-Q.
039700*
039800 AA032-EXIT.  EXIT SECTION.
039900*
040000 AA040-LOAD-P-PERIODS         SECTION.
040100***********************************
040200     MOVE     ZERO TO WS-PPD-COUNT.
040300     PERFORM  AA041-READ-NEXT-P.
040400     PERFORM  AA042-STORE-ONE-P
040500              UNTIL WS-PPD-EOF.
040600*
040700 AA040-EXIT.  EXIT SECTION.
040800*
040900 AA041-READ-NEXT-P            SECTION.
041000***********************************
041100     READ     P-PERIOD-FILE
041200              AT END
041300                       MOVE "Y" TO WS-PPD-EOF-SWITCH
041400     END-READ.
041500*
041600 AA041-EXIT.  EXIT SECTION.
041700*
041800 AA042-STORE-ONE-P            SECTION.
041900***********************************
042000     ADD      1 TO WS-PPD-COUNT.
042100     MOVE     RUF-PPD-START TO WS-PPD-START (WS-PPD-COUNT).
042200     MOVE     RUF-PPD-END   TO WS-PPD-END   (WS-PPD-COUNT).
042300     MOVE     RUF-PPD-EXTRA TO WS-PPD-EXTRA (WS-PPD-COUNT).
042400     PERFORM  AA041-READ-NEXT-P.
042500*
042600 AA042-EXIT.  EXIT SECTION.
042700*
042800 AA050-LOAD-K-PERIODS         SECTION.
042900***********************************
043000     MOVE     ZERO TO WS-KPD-COUNT.
043100     PERFORM  AA051-READ-NEXT-K.
043200     PERFORM  AA052-STORE-ONE-K
043300              UNTIL WS-KPD-EOF.
043400*
043500 AA050-EXIT.  EXIT SECTION.
043600*
043700 AA051-READ-NEXT-K            SECTION.
043800***********************************
043900     READ     K-PERIOD-FILE
044000              AT END
044100                       MOVE "Y" TO WS-KPD-EOF-SWITCH
044200     END-READ.
044300*
044400 AA051-EXIT.  EXIT SECTION.
044500*
044600 AA052-STORE-ONE-K            SECTION.
044700***********************************
044800     ADD      1 TO WS-KPD-COUNT.
044900     MOVE     RUF-KPD-START TO WS-KPD-START  (WS-KPD-COUNT).
045000     MOVE     RUF-KPD-END   TO WS-KPD-END    (WS-KPD-COUNT).
045100     MOVE     ZERO          TO WS-KPD-AMOUNT (WS-KPD-COUNT)
045200                                WS-KPD-PROFIT (WS-KPD-COUNT)
045300                                WS-KPD-TAX-BENEFIT (WS-KPD-COUNT).
045400     PERFORM  AA051-READ-NEXT-K.
045500*
045600 AA052-EXIT.  EXIT SECTION.
045700*
045800 AA060-PROCESS-EXPENSES       SECTION.
045900***********************************
046000     PERFORM  AA065-READ-NEXT-EXPENSE.
046100     PERFORM  AA070-PROCESS-ONE-EXPENSE
046200              UNTIL WS-EXP-EOF.
046300*
046400 AA060-EXIT.  EXIT SECTION.
046500*
046600 AA065-READ-NEXT-EXPENSE      SECTION.
046700***********************************
046800     READ     EXPENSE-FILE
046900              AT END
047000                       MOVE "Y" TO WS-EXP-EOF-SWITCH
047100     END-READ.
047200*
047300 AA065-EXIT.  EXIT SECTION.
047400*
047500 AA070-PROCESS-ONE-EXPENSE    SECTION.
047600***********************************
047700     ADD      1 TO WS-RECS-READ.
047800     MOVE     RUF-EXP-DATE   TO WS-CUR-DATE.
047900     MOVE     RUF-EXP-AMOUNT TO WS-CUR-AMOUNT.
048000     ADD      WS-CUR-AMOUNT  TO WS-TOTAL-TXN-AMOUNT.
048100     DIVIDE   WS-CUR-AMOUNT BY 100
048200              GIVING WS-DIVIDE-QUOTIENT
048300              REMAINDER WS-REMAINDER.
048400     IF       WS-REMAINDER = ZERO
048500              MOVE     WS-CUR-AMOUNT TO WS-CUR-CEILING
048600     ELSE
048700              COMPUTE  WS-CUR-CEILING =
048800                       WS-CUR-AMOUNT + (100 - WS-REMAINDER).
048900     ADD      WS-CUR-CEILING TO WS-TOTAL-CEILING.
049000     COMPUTE  WS-CUR-REMANENT = WS-CUR-CEILING - WS-CUR-AMOUNT.
049100     PERFORM  BB100-APPLY-Q-OVERRIDE.
049200     PERFORM  BB200-APPLY-P-STACKING.
049300     ADD      1 TO WS-HIST-COUNT.
049400     MOVE     WS-CUR-DATE     TO WS-HIST-DATE (WS-HIST-COUNT).
049500     MOVE     WS-CUR-REMANENT TO WS-HIST-REMANENT (WS-HIST-COUNT).
049600     PERFORM  AA065-READ-NEXT-EXPENSE.
049700*
049800 AA070-EXIT.  EXIT SECTION.
049900*
050000 BB100-APPLY-Q-OVERRIDE       SECTION.
050100***********************************
050200*    SCAN EVERY Q-PERIOD ROW CONTAINING THE CURRENT
050300*    EXPENSE'S DATE, KEEPING THE ROW WITH THE LATEST
050400*    START - A REPEAT START LOSES TO THE FIRST ONE
050500*    FOUND, USING A STRICT-AFTER COMPARE, LATEST START WINS.
050600*
050700     MOVE     LOW-VALUE TO WS-BEST-Q-START.
050800     MOVE     "N"       TO WS-Q-MATCH-SWITCH.
050900     PERFORM  BB110-CHECK-ONE-Q-WINDOW
051000              VARYING WS-QPD-IX FROM 1 BY 1
051100              UNTIL WS-QPD-IX > WS-QPD-COUNT.
051200     IF       WS-Q-MATCHED
051300              MOVE     WS-BEST-Q-FIXED TO WS-CUR-REMANENT.
051400*
051500 BB100-EXIT.  EXIT SECTION.
051600*
051700 BB110-CHECK-ONE-Q-WINDOW     SECTION.
051800***********************************
051900     IF       WS-CUR-DATE NOT < WS-QPD-START (WS-QPD-IX)
052000       AND    WS-CUR-DATE NOT > WS-QPD-END   (WS-QPD-IX)
052100       AND    WS-QPD-START (WS-QPD-IX) > WS-BEST-Q-START
052200              MOVE     WS-QPD-START (WS-QPD-IX) TO WS-BEST-Q-START
052300              MOVE     WS-QPD-FIXED (WS-QPD-IX) TO WS-BEST-Q-FIXED
052400              MOVE     "Y" TO WS-Q-MATCH-SWITCH.
052500*
052600 BB110-EXIT.  EXIT SECTION.
052700*
052800 BB200-APPLY-P-STACKING       SECTION.
052900***********************************
053000*    EVERY P-PERIOD ROW CONTAINING THE CURRENT
053100*    EXPENSE'S DATE ADDS ITS EXTRA - NO "BEST MATCH"
053200*    HERE, EACH ONE STACKS ON TOP OF THE LAST.
053300*
053400     PERFORM  BB210-CHECK-ONE-P-WINDOW
053500              VARYING WS-PPD-IX FROM 1 BY 1
053600              UNTIL WS-PPD-IX > WS-PPD-COUNT.
053700*
053800 BB200-EXIT.  EXIT SECTION.
053900*
054000 BB210-CHECK-ONE-P-WINDOW     SECTION.
054100***********************************
054200     IF       WS-CUR-DATE NOT < WS-PPD-START (WS-PPD-IX)
054300       AND    WS-CUR-DATE NOT > WS-PPD-END   (WS-PPD-IX)
054400              ADD      WS-PPD-EXTRA (WS-PPD-IX) TO WS-CUR-REMANENT
054500*
054600 BB210-EXIT.  EXIT SECTION.
054700*
054800 AA080-PROCESS-K-PERIODS      SECTION.
054900***********************************
055000     PERFORM  CC100-SUM-ONE-K-PERIOD
055100              VARYING WS-KPD-IX FROM 1 BY 1
055200              UNTIL WS-KPD-IX > WS-KPD-COUNT.
055300*
055400 AA080-EXIT.  EXIT SECTION.
055500*
055600 CC100-SUM-ONE-K-PERIOD       SECTION.
055700***********************************
055800     MOVE     ZERO TO WS-KPD-AMOUNT (WS-KPD-IX).
055900     PERFORM  CC110-ADD-ONE-HIST-ROW
056000              VARYING WS-HIST-IX FROM 1 BY 1
056100              UNTIL WS-HIST-IX > WS-HIST-COUNT.
056200     PERFORM  CC200-PROJECT-ONE-K-PERIOD.
056300     PERFORM  CC300-WRITE-ONE-K-ROW.
056400*
056500 CC100-EXIT.  EXIT SECTION.
056600*
056700 CC110-ADD-ONE-HIST-ROW       SECTION.
056800***********************************
056900     IF       WS-HIST-DATE (WS-HIST-IX)
057000                  NOT < WS-KPD-START (WS-KPD-IX)
057100       AND    WS-HIST-DATE (WS-HIST-IX)
057200                  NOT > WS-KPD-END   (WS-KPD-IX)
057300              ADD      WS-HIST-REMANENT (WS-HIST-IX)
057400                       TO WS-KPD-AMOUNT (WS-KPD-IX).
057500*
057600 CC110-EXIT.  EXIT SECTION.
057700*
057800 CC200-PROJECT-ONE-K-PERIOD   SECTION.
057900***********************************
058000*    RU910'S OWN WS-PROFIT (RETURNS LESS INVESTED) IS NOT
058100*    THE K-PERIOD-SAVINGS PROFIT FIGURE - THAT ONE IS THE
058200*    INFLATION-ADJUSTED VALUE LESS THE K-PERIOD'S SUMMED
058300*    AMOUNT, SO IT IS RECOMPUTED HERE RATHER THAN TAKING
058400*    RU910'S RETURNED WS-PROFIT AS-IS.
058500*
058600     CALL     "RU910" USING WS-KPD-AMOUNT (WS-KPD-IX)
058700                             WS-NPS-RATE-1
058800                             RU-PRM-AGE
058900                             RU-PRM-INFLATION
059000                             WS-RETURNS
059100                             WS-PROFIT
059200                             WS-INFL-ADJUSTED.
059300     CALL     "RU901" USING WS-KPD-AMOUNT (WS-KPD-IX)
059400                             RU-PRM-WAGE
059500                             WS-TAX-BENEFIT.
059600     COMPUTE  WS-KPD-PROFIT (WS-KPD-IX) ROUNDED =
059700              WS-INFL-ADJUSTED - WS-KPD-AMOUNT (WS-KPD-IX).
059800     MOVE     WS-TAX-BENEFIT TO WS-KPD-TAX-BENEFIT  (WS-KPD-IX).
059900*
060000 CC200-EXIT.  EXIT SECTION.
060100*
060200 CC300-WRITE-ONE-K-ROW        SECTION.
060300***********************************
060400     MOVE     WS-KPD-START       (WS-KPD-IX) TO RU-KSV-START.
060500     MOVE     WS-KPD-END         (WS-KPD-IX) TO RU-KSV-END.
060600     MOVE     WS-KPD-AMOUNT      (WS-KPD-IX) TO RU-KSV-AMOUNT.
060700     MOVE     WS-KPD-PROFIT      (WS-KPD-IX) TO RU-KSV-PROFIT.
060800     MOVE     WS-KPD-TAX-BENEFIT (WS-KPD-IX) TO RU-KSV-TAX-BENEFIT
060900     WRITE    RU-KSAVINGS-RECORD.
061000     ADD      1 TO WS-KROWS-WRITTEN.
061100*
061200 CC300-EXIT.  EXIT SECTION.
061300*
061400 AA095-WRITE-TRAILER          SECTION.
061500***********************************
061600     MOVE     "TOTALS"           TO RU-TRL-LITERAL.
061700     MOVE     WS-TOTAL-TXN-AMOUNT TO RU-TRL-TXN-AMOUNT.
061800     MOVE     WS-TOTAL-CEILING    TO RU-TRL-CEILING.
061900     WRITE    RU-KSAVINGS-TRAILER.
062000*
062100 AA095-EXIT.  EXIT SECTION.
062200*
062300 AA099-CLOSE-FILES            SECTION.
062400***********************************
062500     CLOSE    EXPENSE-FILE
062600              Q-PERIOD-FILE
062700              P-PERIOD-FILE
062800              K-PERIOD-FILE
062900              RU-PARAM-FILE
063000              K-SAVINGS-OUT.
063100*
063200 AA099-EXIT.  EXIT SECTION.
