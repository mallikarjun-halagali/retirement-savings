000100*****************************************************
000200*                Round-Up NPS Lump-Sum Calc         *
000300*                                                    *
000400*     Standalone NPS future-value, profit,          *
000500*      inflation-adjusted value and tax-benefit      *
000600*      projection for one lump amount                *
000700*****************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200      PROGRAM-ID.       RU050.
001300*
001400     AUTHOR.            VINCENT B COEN.
001500*
001600     INSTALLATION.      APPLEWOOD COMPUTERS - RU SUITE.
001700*
001800     DATE-WRITTEN.      04/05/86.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.          COPYRIGHT (C) 1986-2006 AND
002300                         LATER, VINCENT BRYAN COEN.
002400                         DISTRIBUTED UNDER THE GNU
002500                         GENERAL PUBLIC LICENSE. SEE
002600                         THE FILE COPYING FOR DETAILS.
002700*
002800*    REMARKS.           ONE NPS-REQUEST RECORD IN, ONE
002900*                       NPS-RESPONSE RECORD OUT. EACH
003000*                       REQUEST IS LOGICALLY A ONE-ROW
003100*                       BATCH - THE NPS RATE (7.11%) IS
003200*                       A PROGRAM LITERAL, NOT HELD IN
003300*                       A TABLE - ONLY ONE RATE IS EVER
003400*                       USED BY THIS MODULE.
003500*
003600*    CALLED MODULES.    RU910 (GROWTH/INFLATION CALC),
003700*                       RU901 (NPS TAX BENEFIT).
003800*
003900*    FILES USED :
004000*                       NPS-REQUEST-FILE  (IN).
004100*                       NPS-RESPONSE-FILE (OUT).
004200*
004300* CHANGES:
004400* 04/05/86 VBC - CREATED FOR THE NPS LUMP-SUM CALC.
004500* 06/12/92 VBC -    .01 GROWTH/INFLATION MATH PULLED
004600*                       OUT TO RU910, WAS INLINE HERE.
004700* 14/09/98 VBC -    .02 Y2K REVIEW - NO DATE FIELDS
004800*                       HELD HERE, NOTHING TO DO.
004900* 23/02/06 DCP -    .03 TAX-BENEFIT NOW CALLS RU901
005000*                       INSTEAD OF A LOCAL COPY OF THE
005100*                       DEDUCTION-CAP ARITHMETIC.
005200* 02/02/09 DCP -    .04 NPS-REQUEST-FILE RECORD CONTAINS
005300*                       CLAUSE WAS ONE BYTE SHORT OF
005400*                       WSRUNPS.COB'S ACTUAL 38 - FIXED.
005500*                       ALSO, THE EOJ COUNTER ZEROIZE WAS
005600*                       SUBSCRIPTING WS-COUNTERS-TBL ITSELF
005700*                       INSTEAD OF ITS OCCURS CHILD - NOW A
005800*                       PLAIN GROUP MOVE OF ZEROS.
005900*
006000******************************************************************
006100* COPYRIGHT NOTICE.
006200* ****************
006300*
006400* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS
006500* ACCOUNTING SYSTEM (ACAS) ROUND-UP SAVINGS SUITE AND
006600* IS COPYRIGHT (C) VINCENT B COEN, 1984-2006 AND LATER.
006700*
006800* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE
006900* IT AND/OR MODIFY IT UNDER THE TERMS OF THE GNU
007000* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE
007100* SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR
007200* PERSONAL USE INCLUDING USE WITHIN A BUSINESS BUT
007300* EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
007400*
007500* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
007600* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
007700* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR
007800* A PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC
007900* LICENSE FOR MORE DETAILS.
008000*
008100******************************************************************
008200*
008300 ENVIRONMENT             DIVISION.
008400*================================
008500*
008600 CONFIGURATION           SECTION.
008700 SOURCE-COMPUTER.        IBM-370.
008800 OBJECT-COMPUTER.        IBM-370.
008900 SPECIAL-NAMES.
009000     C01                 IS TOP-OF-FORM.
009100*
009200 INPUT-OUTPUT            SECTION.
009300 FILE-CONTROL.
009400     SELECT   NPS-REQUEST-FILE  ASSIGN TO "RUNPSREQ"
009500                                  ORGANIZATION LINE SEQUENTIAL
009600                                  STATUS RU-REQ-STATUS.
009700     SELECT   NPS-RESPONSE-FILE ASSIGN TO "RUNPSRSP"
009800                                  ORGANIZATION LINE SEQUENTIAL
009900                                  STATUS RU-RSP-STATUS.
010000*
010100 DATA                    DIVISION.
010200*================================
010300*
010400 FILE SECTION.
010500*
010600 FD  NPS-REQUEST-FILE
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 38 CHARACTERS.
010900 COPY "WSRUNPS.COB".
011000*
011100 FD  NPS-RESPONSE-FILE
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 62 CHARACTERS.
011400 01  RU-NPS-RSP-RECORD.
011500     03  RUO-NPS-INVESTED       PIC S9(9)V99
011600                                 SIGN LEADING SEPARATE.
011700     03  RUO-NPS-RETURNS        PIC S9(9)V99
011800                                 SIGN LEADING SEPARATE.
011900     03  RUO-NPS-PROFIT         PIC S9(9)V99
012000                                 SIGN LEADING SEPARATE.
012100     03  RUO-NPS-TAX-BENEFIT    PIC S9(9)V99
012200                                 SIGN LEADING SEPARATE.
012300     03  RUO-NPS-INFL-ADJUSTED  PIC S9(9)V99
012400                                 SIGN LEADING SEPARATE.
012500     03  FILLER                 PIC X(02).
012600*
012700 WORKING-STORAGE SECTION.
012800*-----------------------
012900 77  PROG-NAME               PIC X(14) VALUE "RU050 (1.0.04)".
013000*
013100 01  WS-DATA.
013200     03  RU-REQ-STATUS          PIC XX     VALUE ZERO.
013300     03  RU-RSP-STATUS          PIC XX     VALUE ZERO.
013400     03  WS-TERM-CODE           PIC 9      VALUE ZERO.
013500     03  WS-EOF-SWITCH          PIC X      VALUE "N".
013600         88  WS-EOF                  VALUE "Y".
013700     03  FILLER                 PIC X(02).
013800*
013900 01  WS-COUNTERS-TBL.
014000     03  WS-COUNTER             PIC 9(7) COMP OCCURS 2.
014100     03  FILLER                 PIC X(02).
014200 01  WS-COUNTERS REDEFINES WS-COUNTERS-TBL.
014300     03  WS-RECS-READ           PIC 9(7) COMP.
014400     03  WS-RECS-WRITTEN        PIC 9(7) COMP.
014500*
014600*    THE NPS ANNUAL RATE IS A FIXED PROGRAM CONSTANT -
014700*    NAMED FIRST, ONE-ROW TABLE VIEW KEPT SO RU910'S
014800*    CALLING SEQUENCE LOOKS THE SAME HERE AS IT DOES IN
014900*    RU030, WHICH PASSES A RATE OUT OF A TABLE ROW.
015000*
015100 01  WS-NPS-RATE-WORK.
015200     03  WS-NPS-RATE-1           PIC S9V9999    COMP-3
015300                                  VALUE 0.0711.
015400     03  WS-NPS-RATE-TBL         REDEFINES WS-NPS-RATE-1
015500                                  PIC S9V9999    COMP-3
015600                                  OCCURS 1 TIMES.
015700     03  FILLER                  PIC X(02).
015800*
015900 01  WS-RESULT-WORK.
016000     03  WS-RETURNS             PIC S9(9)V99   COMP-3.
016100     03  WS-RESULT-TBL          REDEFINES WS-RETURNS
016200                                 PIC S9(9)V99   COMP-3
016300                                 OCCURS 4 TIMES.
016400     03  WS-PROFIT              PIC S9(9)V99   COMP-3.
016500     03  WS-INFL-ADJUSTED       PIC S9(9)V99   COMP-3.
016600     03  WS-TAX-BENEFIT         PIC S9(9)V99   COMP-3.
016700     03  FILLER                 PIC X(02).
016800*
016900 01  ERROR-MESSAGES.
017000     03  RU004               PIC X(45) VALUE
017100         "RU004 NPS-request file not found - aborting.".
017200     03  RU005               PIC X(45) VALUE
017300         "RU005 NPS-response open failed - status    =".
017400     03  FILLER               PIC X(02).
017500*
017600 PROCEDURE DIVISION.
017700*
017800 AA000-MAIN                 SECTION.
017900***********************************
018000     MOVE     ZEROS TO WS-COUNTERS-TBL.
018100     PERFORM  AA010-OPEN-FILES.
018200     IF       WS-TERM-CODE NOT = ZERO
018300              GOBACK.
018400     PERFORM  AA050-PROCESS-REQUESTS.
018500     PERFORM  AA090-CLOSE-FILES.
018600     DISPLAY  "RU050 RECORDS READ    = " WS-RECS-READ.
018700     DISPLAY  "RU050 RECORDS WRITTEN = " WS-RECS-WRITTEN.
018800     GOBACK.
018900*
019000 AA000-EXIT.  EXIT SECTION.
019100*
019200 AA010-OPEN-FILES            SECTION.
019300***********************************
019400     OPEN     INPUT  NPS-REQUEST-FILE.
019500     IF       RU-REQ-STATUS NOT = "00"
019600              DISPLAY  RU004
019700              MOVE     1 TO WS-TERM-CODE
019800              GO TO    AA010-EXIT.
019900     OPEN     OUTPUT NPS-RESPONSE-FILE.
020000     IF       RU-RSP-STATUS NOT = "00"
020100              DISPLAY  RU005 RU-RSP-STATUS
020200              CLOSE    NPS-REQUEST-FILE
020300              MOVE     1 TO WS-TERM-CODE.
020400*
020500 AA010-EXIT.  EXIT SECTION.
020600*
020700 AA050-PROCESS-REQUESTS      SECTION.
020800***********************************
020900     PERFORM  AA055-READ-NEXT-REQUEST.
021000     PERFORM  AA060-PROCESS-ONE-REQUEST
021100              UNTIL WS-EOF.
021200*
021300 AA050-EXIT.  EXIT SECTION.
021400*
021500 AA055-READ-NEXT-REQUEST     SECTION.
021600***********************************
021700     READ     NPS-REQUEST-FILE
021800              AT END
021900                       MOVE "Y" TO WS-EOF-SWITCH
022000     END-READ.
022100*
022200 AA055-EXIT.  EXIT SECTION.
022300*
022400 AA060-PROCESS-ONE-REQUEST   SECTION.
022500***********************************
022600     ADD      1 TO WS-RECS-READ.
022700     MOVE     RUF-NPS-INVESTED  TO WS-NPS-INVESTED.
022800     MOVE     RUF-NPS-WAGE      TO WS-NPS-WAGE.
022900     MOVE     RUF-NPS-AGE       TO WS-NPS-AGE.
023000     MOVE     RUF-NPS-INFLATION TO WS-NPS-INFLATION.
023100     CALL     "RU910" USING WS-NPS-INVESTED
023200                             WS-NPS-RATE-1
023300                             WS-NPS-AGE
023400                             WS-NPS-INFLATION
023500                             WS-RETURNS
023600                             WS-PROFIT
023700                             WS-INFL-ADJUSTED.
023800     CALL     "RU901" USING WS-NPS-INVESTED
023900                             WS-NPS-WAGE
024000                             WS-TAX-BENEFIT.
024100     MOVE     WS-NPS-INVESTED    TO RUO-NPS-INVESTED.
024200     MOVE     WS-RETURNS         TO RUO-NPS-RETURNS.
024300     MOVE     WS-PROFIT          TO RUO-NPS-PROFIT.
024400     MOVE     WS-TAX-BENEFIT     TO RUO-NPS-TAX-BENEFIT.
024500     MOVE     WS-INFL-ADJUSTED   TO RUO-NPS-INFL-ADJUSTED.
024600     WRITE    RU-NPS-RSP-RECORD.
024700     ADD      1 TO WS-RECS-WRITTEN.
024800     PERFORM  AA055-READ-NEXT-REQUEST.
024900*
025000 AA060-EXIT.  EXIT SECTION.
025100*
025200 AA090-CLOSE-FILES           SECTION.
025300***********************************
025400     CLOSE    NPS-REQUEST-FILE
025500              NPS-RESPONSE-FILE.
025600*
025700 AA090-EXIT.  EXIT SECTION.
