000100*****************************************************
000200*                Round-Up Retirement Projection     *
000300*                                                    *
000400*   Subprogram - compound-growth future value,      *
000500*   profit and inflation-adjusted value for one     *
000600*   lump amount at one annual rate                   *
000700*****************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200      PROGRAM-ID.       RU910.
001300*
001400     AUTHOR.            VINCENT B COEN.
001500*
001600     INSTALLATION.      APPLEWOOD COMPUTERS - RU SUITE.
001700*
001800     DATE-WRITTEN.      19/07/84.
001900*
002000     DATE-COMPILED.
002100*
002200     SECURITY.          COPYRIGHT (C) 1984-2006 AND
002300                         LATER, VINCENT BRYAN COEN.
002400                         DISTRIBUTED UNDER THE GNU
002500                         GENERAL PUBLIC LICENSE. SEE
002600                         THE FILE COPYING FOR DETAILS.
002700*
002800*    REMARKS.           CALLED SUBPROGRAM - TAKES ONE
002900*                       INVESTED AMOUNT, AN ANNUAL RATE,
003000*                       AN AGE AND AN INFLATION FIGURE,
003100*                       AND RETURNS THE COMPOUNDED
003200*                       RETURNS, PROFIT AND INFLATION-
003300*                       ADJUSTED VALUE AT RETIREMENT
003400*                       (FIXED AGE 60). SHARED BY RU030
003500*                       (NPS PROJECTION), RU050 (NPS
003600*                       LUMP-SUM) AND RU060 (INDEX FUND
003700*                       LUMP-SUM) SO THE COMPOUNDING
003800*                       MATH ONLY LIVES IN ONE PLACE.
003900*
004000*    CALLED MODULES.    NONE.
004100*
004200*    FILES USED :       NONE.
004300*
004400* CHANGES:
004500* 19/07/84 VBC - CREATED FOR THE NPS LUMP-SUM CALC.
004600* 06/12/92 VBC -    .01 RU030 AND RU060 BROUGHT ONTO
004700*                       THIS MODULE - BOTH HAD THEIR OWN
004800*                       COPY OF THE SAME FORMULA BEFORE.
004900* 14/09/98 VBC -    .02 Y2K REVIEW - NO DATE HANDLING IN
005000*                       THIS MODULE, NO CHANGE.
005100* 23/02/06 DCP -    .03 INFLATION NORMALISATION RULE
005200*                       (WHOLE-PERCENTAGE VS DECIMAL)
005300*                       MOVED IN HERE FROM THE CALLERS.
005400*
005500******************************************************************
005600* COPYRIGHT NOTICE.
005700* ****************
005800*
005900* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS
006000* ACCOUNTING SYSTEM (ACAS) ROUND-UP SAVINGS SUITE AND
006100* IS COPYRIGHT (C) VINCENT B COEN, 1984-2006 AND LATER.
006200*
006300* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE
006400* IT AND/OR MODIFY IT UNDER THE TERMS OF THE GNU
006500* GENERAL PUBLIC LICENSE AS PUBLISHED BY THE FREE
006600* SOFTWARE FOUNDATION; VERSION 3 AND LATER, FOR
006700* PERSONAL USE INCLUDING USE WITHIN A BUSINESS BUT
006800* EXCLUDING REPACKAGING OR RESALE IN ANY WAY.
006900*
007000* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE
007100* USEFUL, BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE
007200* IMPLIED WARRANTY OF MERCHANTABILITY OR FITNESS FOR
007300* A PARTICULAR PURPOSE. SEE THE GNU GENERAL PUBLIC
007400* LICENSE FOR MORE DETAILS.
007500*
007600******************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*================================
008000*
008100 CONFIGURATION           SECTION.
008200 SOURCE-COMPUTER.        IBM-370.
008300 OBJECT-COMPUTER.        IBM-370.
008400 SPECIAL-NAMES.
008500     C01                 IS TOP-OF-FORM.
008600*
008700 DATA                    DIVISION.
008800*================================
008900*
009000 WORKING-STORAGE SECTION.
009100*-----------------------
009200 77  PROG-NAME               PIC X(14) VALUE "RU910 (1.0.03)".
009300*
009400 01  WS-RETIREMENT-AGE.
009500     03  WS-RETIRE-AGE-1        PIC S999       COMP-3
009600                                 VALUE 60.
009700     03  WS-RETIRE-AGE-TBL      REDEFINES WS-RETIRE-AGE-1
009800                                 PIC S999       COMP-3
009900                                 OCCURS 1 TIMES.
010000     03  FILLER                 PIC X(02).
010100*
010200 01  WS-YEARS-WORK.
010300     03  WS-YEARS-1             PIC S999       COMP-3.
010400     03  WS-YEARS-TBL           REDEFINES WS-YEARS-1
010500                                 PIC S999       COMP-3
010600                                 OCCURS 1 TIMES.
010700     03  FILLER                 PIC X(02).
010800*
010900 01  WS-INFLATION-WORK.
011000     03  WS-ABS-INFLATION       PIC S9(3)V9999 COMP-3.
011100     03  WS-NORM-INFLATION      PIC S9(3)V9999 COMP-3.
011200     03  WS-ONE-PLUS-RATE       PIC S9V9999    COMP-3.
011300     03  WS-ONE-PLUS-INFL       PIC S9(3)V9999 COMP-3.
011400     03  FILLER                 PIC X(02).
011500*
011600*    THE THREE MONEY RESULTS ARE ALSO HELD AS A TABLE
011700*    VIEW SO A FUTURE AUDIT TRACE COULD WALK AND DISPLAY
011800*    ALL THREE TOGETHER - SAME IDEA AS THE K-PERIOD
011900*    MONEY TABLE IN WSRUKPD.COB.
012000*
012100 01  WS-RESULT-WORK.
012200     03  WS-RETURNS-1           PIC S9(9)V99   COMP-3.
012300     03  WS-RESULT-TBL          REDEFINES WS-RETURNS-1
012400                                 PIC S9(9)V99   COMP-3
012500                                 OCCURS 3 TIMES.
012600     03  WS-PROFIT-1            PIC S9(9)V99   COMP-3.
012700     03  WS-INFL-ADJUSTED-1     PIC S9(9)V99   COMP-3.
012800     03  FILLER                 PIC X(02).
012900*
013000 LINKAGE SECTION.
013100*---------------
013200 01  LK-INVESTED                 PIC S9(9)V99   COMP-3.
013300 01  LK-RATE                     PIC S9V9999    COMP-3.
013400 01  LK-AGE                      PIC S999       COMP-3.
013500 01  LK-INFLATION                 PIC S9(3)V9999 COMP-3.
013600 01  LK-RETURNS                   PIC S9(9)V99   COMP-3.
013700 01  LK-PROFIT                    PIC S9(9)V99   COMP-3.
013800 01  LK-INFL-ADJUSTED              PIC S9(9)V99   COMP-3.
013900*
014000 PROCEDURE DIVISION USING LK-INVESTED LK-RATE LK-AGE
014100                          LK-INFLATION LK-RETURNS
014200                          LK-PROFIT LK-INFL-ADJUSTED.
014300*
014400 AA000-MAIN                 SECTION.
014500***********************************
014600     COMPUTE  WS-YEARS-1 = WS-RETIRE-AGE-1 - LK-AGE.
014700     PERFORM  BB100-NORMALISE-INFLATION.
014800     PERFORM  BB200-COMPUTE-RETURNS.
014900     PERFORM  BB300-COMPUTE-PROFIT.
015000     PERFORM  BB400-COMPUTE-INFL-ADJUSTED.
015100     MOVE     WS-RETURNS-1       TO LK-RETURNS.
015200     MOVE     WS-PROFIT-1        TO LK-PROFIT.
015300     MOVE     WS-INFL-ADJUSTED-1 TO LK-INFL-ADJUSTED.
015400     GOBACK.
015500*
015600 AA000-EXIT.  EXIT SECTION.
015700*
015800 BB100-NORMALISE-INFLATION    SECTION.
015900***********************************
016000*    IF THE MAGNITUDE OF INFLATION IS GREATER THAN 1.0
016100*    THE CALLER HAS PASSED A WHOLE PERCENTAGE (E.G. 5.5
016200*    MEANING 5.5%) - DIVIDE BY 100 TO GET A RATE. A
016300*    NEGATIVE-INFLATION RUN IS TREATED THE SAME WAY.
016400*
016500     IF       LK-INFLATION < ZERO
016600              COMPUTE  WS-ABS-INFLATION = ZERO - LK-INFLATION
016700     ELSE
016800              MOVE     LK-INFLATION TO WS-ABS-INFLATION.
016900     IF       WS-ABS-INFLATION > 1
017000              COMPUTE  WS-NORM-INFLATION = LK-INFLATION / 100
017100     ELSE
017200              MOVE     LK-INFLATION TO WS-NORM-INFLATION.
017300*
017400 BB100-EXIT.  EXIT SECTION.
017500*
017600 BB200-COMPUTE-RETURNS        SECTION.
017700***********************************
017800     COMPUTE  WS-ONE-PLUS-RATE = 1 + LK-RATE.
017900     COMPUTE  WS-RETURNS-1 ROUNDED =
018000              LK-INVESTED * (WS-ONE-PLUS-RATE ** WS-YEARS-1).
018100*
018200 BB200-EXIT.  EXIT SECTION.
018300*
018400 BB300-COMPUTE-PROFIT         SECTION.
018500***********************************
018600     COMPUTE  WS-PROFIT-1 ROUNDED =
018700              WS-RETURNS-1 - LK-INVESTED.
018800*
018900 BB300-EXIT.  EXIT SECTION.
019000*
019100 BB400-COMPUTE-INFL-ADJUSTED  SECTION.
019200***********************************
019300     COMPUTE  WS-ONE-PLUS-INFL = 1 + WS-NORM-INFLATION.
019400     COMPUTE  WS-INFL-ADJUSTED-1 ROUNDED =
019500              WS-RETURNS-1 / (WS-ONE-PLUS-INFL ** WS-YEARS-1).
019600*
019700 BB400-EXIT.  EXIT SECTION.
