000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITIONS FOR INDEX-REQUEST AND        *
000400*   INDEX-RESPONSE (STANDALONE LUMP-SUM INDEX       *
000500*   FUND CALC, NO TAX BENEFIT) - RU060 ONLY          *
000600*                                                    *
000700*****************************************************
000800* SAME SHAPE AS THE NPS REQUEST/RESPONSE LESS WAGE
000900* AND TAX-BENEFIT - SEE WSRUNPS.COB.
001000*
001100* 04/05/86 VBC - CREATED.
001200*
001300 01  RU-IDX-REQUEST-RECORD.
001400     03  RUF-IDX-INVESTED       PIC S9(9)V99
001500                                 SIGN LEADING SEPARATE.
001600     03  RUF-IDX-AGE            PIC S999
001700                                 SIGN LEADING SEPARATE.
001800     03  RUF-IDX-INFLATION      PIC S9(3)V9999
001900                                 SIGN LEADING SEPARATE.
002000     03  FILLER                 PIC X(02).
002100*
002200 01  RU-IDX-RESPONSE-RECORD.
002300     03  RU-IDX-INVESTED        PIC S9(9)V99
002400                                 SIGN LEADING SEPARATE.
002500     03  RU-IDX-RETURNS         PIC S9(9)V99
002600                                 SIGN LEADING SEPARATE.
002700     03  RU-IDX-PROFIT          PIC S9(9)V99
002800                                 SIGN LEADING SEPARATE.
002900     03  RU-IDX-INFL-ADJUSTED   PIC S9(9)V99
003000                                 SIGN LEADING SEPARATE.
003100     03  FILLER                 PIC X(02).
003200*
003300*    INTERNAL PACKED WORKING COPY OF ONE INDEX REQUEST.
003400*
003500 01  WS-IDX-WORK.
003600     03  WS-IDX-INVESTED        PIC S9(9)V99   COMP-3.
003700     03  WS-IDX-AGE             PIC S999       COMP-3.
003800     03  WS-IDX-INFLATION       PIC S9(3)V9999 COMP-3.
003900     03  WS-IDX-YEARS           PIC S999       COMP-3.
004000     03  FILLER                 PIC X(04).
